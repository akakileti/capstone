000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     ACMENGN.
000400 AUTHOR.         D M KOVACH.
000500 INSTALLATION.   RETIREMENT SYSTEMS DIVISION.
000600 DATE-WRITTEN.   11/14/88.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*                   C H A N G E   L O G                          *
001100******************************************************************
001200* 11/14/88  DMK  WO-88141  ORIGINAL CODING. MULTI-ACCOUNT        *
001300*                          ACCUMULATION TO REPLACE THE SINGLE-   *
001400*                          BALANCE WORKSHEET CARRIED OVER FROM   *
001500*                          THE OLD CONTRIBUTION LEDGER SYSTEM.   *
001600* 05/02/89  DMK  WO-89027  ADDED THE SCHEDULE VALIDATION REPORT -*
001700*                          PLANNERS WERE KEYING OVERLAPPING      *
001800*                          CONTRIBUTION WINDOWS WITHOUT KNOWING. *
001900* 01/19/90  RLH  WO-90004  GAP BETWEEN SCHEDULE ROWS NOW FLAGGED *
002000*                          AS A WARNING, NOT JUST AN ERROR, SO   *
002100*                          UNFUNDED YEARS SHOW UP ON THE REPORT. *
002200* 08/07/91  DMK  WO-91052  GROWTH OVERRIDE ROWS MAY NOW REPLACE  *
002300*                          THE SCENARIO RATE FOR A WINDOW OF     *
002400*                          AGES, PER BENEFITS COMMITTEE REQUEST. *
002500* 02/25/93  TWB  WO-93011  RETIREMENT SPENDING IS NOW PRORATED   *
002600*                          ACROSS ALL ACCOUNTS BY BALANCE SHARE  *
002700*                          INSTEAD OF DRAINING THE FIRST ACCOUNT.*
002800* 10/03/95  TWB  WO-95074  ADDED REAL (INFLATION-ADJUSTED) DOLLAR*
002900*                          COLUMN ALONGSIDE THE NOMINAL BALANCE. *
003000* 01/21/99  TWB  Y2K-9902  YEAR 2000 REMEDIATION - BASE-YEAR AND *
003100*                          ALL DERIVED YEAR FIELDS WIDENED TO    *
003200*                          FOUR DIGITS. RAN PARALLEL AGAINST     *
003300*                          PRIOR QUARTER'S BATCH, NO VARIANCE.   *
003400* 06/18/02  KLS  WO-02039  MULTIPLE WHAT-IF SCENARIOS PER PLAN   *
003500*                          NOW PROCESSED IN ONE PASS INSTEAD OF  *
003600*                          RERUNNING THE JOB FOR EACH ONE.       *
003700* 09/09/05  KLS  WO-05061  ROUNDING OF REPORT AMOUNTS STANDARD-  *
003800*                          IZED TO HALF-AWAY-FROM-ZERO AT TWO    *
003900*                          DECIMALS ON OUTPUT ONLY - INTERNAL    *
004000*                          BALANCES STILL CARRY FULL PRECISION.  *
004010* 03/16/26  PXT  WO-26031  AUDIT FINDING: A PLAN FILE WITH NO    *
004020*                          ACCOUNT RECORDS PRODUCED AN EMPTY     *
004030*                          ACCUMULATION REPORT.  ADDED THE MAIN  *
004040*                          ACCOUNT DEFAULT, CORRECTED THE FIRST- *
004050*                          ACCOUNT OPENING-BALANCE MAKEUP TO USE *
004060*                          THE OTHER ACCOUNTS' BALANCES INSTEAD  *
004070*                          OF BLANKET-COPYING THE PLAN BALANCE,  *
004080*                          FINISHED THE RETIREMENT-SPENDING      *
004090*                          OVERLAY/APPEND LOGIC, CORRECTED THE   *
004095*                          DEFAULT SCENARIO LABEL TO "avg", AND  *
004096*                          ADDED THE INPUT RANGE EDITS THAT WERE *
004097*                          DOCUMENTED BUT NEVER CODED.  SEVERAL  *
004098*                          RULE-NUMBER TYPOS IN BANNER COMMENTS  *
004099*                          WERE ALSO CORRECTED PER SAME REVIEW.  *
004101* 04/02/26  PXT  WO-26032  FOLLOW-UP TO WO-26031 REVIEW: WIDENED  *
004102*                          AR-AC-LABEL FROM X(08) TO X(30) (AND  *
004103*                          THE REPORT LINE FROM 420 TO 632 BYTES)*
004104*                          SO LONG ACCOUNT LABELS STOP GETTING   *
004105*                          CHOPPED ON THE ACCUM-REPORT.  ADDED   *
004106*                          THE MISSING AGE-RANGE EDIT ON THE     *
004107*                          GROWTH-OVERRIDE FROM-AGE - IT HAD     *
004108*                          ONLY BEEN CHECKING YEARS.  RELABELED  *
004109*                          440-BEGIN-GROW-BALANCE'S BANNER FROM  *
004110*                          RULE A11 TO RULE A9, WHICH IS WHAT    *
004111*                          THE OVERRIDE-VS-SCENARIO RATE LOGIC   *
004112*                          ACTUALLY IMPLEMENTS.                  *
004120******************************************************************
004200*  THIS PROGRAM ACCUMULATES ONE OR MORE ACCOUNTS UNDER A SINGLE  *
004300*  RETIREMENT PLAN FROM A STARTING AGE THROUGH RETIREMENT AGE,   *
004400*  UNDER ONE OR MORE WHAT-IF SCENARIOS.  EACH ACCOUNT MAY CARRY  *
004500*  ITS OWN CONTRIBUTION AND GROWTH-OVERRIDE SCHEDULES; THE PLAN  *
004600*  AS A WHOLE CARRIES A SINGLE RETIREMENT SPENDING SCHEDULE      *
004700*  PRORATED ACROSS ACCOUNTS BY BALANCE SHARE.  SCHEDULE ROWS ARE *
004800*  VALIDATED FOR GAPS AND OVERLAPS BEFORE ANY MATH IS DONE.      *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PLAN-FILE         ASSIGN TO PLANFILE
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WS-PF-FILE-STATUS.
005900     SELECT ACCUM-REPORT      ASSIGN TO ACCUMRPT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-AR-FILE-STATUS.
006200     SELECT VALIDATION-REPORT ASSIGN TO VALIDRPT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WS-VR-FILE-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900*    PLAN-FILE CARRIES SIX RECORD KINDS, SELECTED ON PF-REC-TYPE.
007000*    THE PLAN HEADER APPEARS ONCE, FOLLOWED BY ONE ACCOUNT RECORD
007100*    PER ACCOUNT AND ITS OWN CONTRIBUTION/OVERRIDE ROWS, THEN THE
007200*    PLAN'S SPENDING ROWS AND SCENARIO ROWS.
007300 FD  PLAN-FILE
007400     RECORD CONTAINS 80 CHARACTERS
007500     LABEL RECORD IS OMITTED.
007600 01  PF-RECORD-AREA.
007700     05  PF-REC-TYPE              PIC X(01).
007800         88  PF-TYPE-HEADER       VALUE 'H'.
007900         88  PF-TYPE-ACCOUNT      VALUE 'A'.
008000         88  PF-TYPE-CONTRIB      VALUE 'C'.
008100         88  PF-TYPE-OVERRIDE     VALUE 'G'.
008200         88  PF-TYPE-SPEND        VALUE 'S'.
008300         88  PF-TYPE-SCENARIO     VALUE 'K'.
008400     05  FILLER                   PIC X(79).
008500*
008600 01  PF-PLAN-HEADER REDEFINES PF-RECORD-AREA.
008700     05  PF-PH-TYPE               PIC X(01).
008800     05  PF-PH-START-AGE          PIC 9(03).
008900     05  PF-PH-RETIRE-AGE         PIC 9(03).
009000     05  PF-PH-BASE-YEAR          PIC 9(04).
009100     05  PF-PH-INFLATION-RATE     PIC S9V9(06)
009200                                  SIGN IS LEADING
009300                                  SEPARATE CHARACTER.
009400     05  PF-PH-INITIAL-BALANCE    PIC S9(11)V99
009500                                  SIGN IS LEADING
009600                                  SEPARATE CHARACTER.
009700     05  PF-PH-ANNUAL-CONTRIB     PIC S9(11)V99
009800                                  SIGN IS LEADING
009900                                  SEPARATE CHARACTER.
010000     05  PF-PH-NOMINAL-GROWTH     PIC S9V9(06)
010100                                  SIGN IS LEADING
010200                                  SEPARATE CHARACTER.
010300     05  PF-PH-START-RET-SPEND    PIC S9(11)V99
010400                                  SIGN IS LEADING
010500                                  SEPARATE CHARACTER.
010600     05  FILLER                   PIC X(22).
010700*
010800 01  PF-ACCOUNT-HDR REDEFINES PF-RECORD-AREA.
010900     05  PF-AH-TYPE               PIC X(01).
011000     05  PF-AH-LABEL              PIC X(30).
011100     05  PF-AH-INIT-BALANCE       PIC S9(11)V99
011200                                  SIGN IS LEADING
011300                                  SEPARATE CHARACTER.
011400     05  FILLER                   PIC X(33).
011500*
011600 01  PF-CONTRIB-ROW REDEFINES PF-RECORD-AREA.
011700     05  PF-CR-TYPE               PIC X(01).
011800     05  PF-CR-FROM-AGE           PIC 9(03).
011900     05  PF-CR-BASE               PIC S9(11)V99
012000                                  SIGN IS LEADING
012100                                  SEPARATE CHARACTER.
012200     05  PF-CR-GROWTH-RATE        PIC S9V9(06)
012300                                  SIGN IS LEADING
012400                                  SEPARATE CHARACTER.
012500     05  PF-CR-YEARS              PIC 9(03).
012600     05  FILLER                   PIC X(48).
012700*
012800 01  PF-OVERRIDE-ROW REDEFINES PF-RECORD-AREA.
012900     05  PF-OR-TYPE               PIC X(01).
013000     05  PF-OR-FROM-AGE           PIC 9(03).
013100     05  PF-OR-RATE               PIC S9V9(06)
013200                                  SIGN IS LEADING
013300                                  SEPARATE CHARACTER.
013400     05  PF-OR-YEARS              PIC 9(03).
013500     05  FILLER                   PIC X(63).
013600*
013700 01  PF-SPEND-ROW REDEFINES PF-RECORD-AREA.
013800     05  PF-SR-TYPE               PIC X(01).
013900     05  PF-SR-FROM-AGE           PIC 9(03).
014000     05  PF-SR-ANNUAL             PIC S9(11)V99
014100                                  SIGN IS LEADING
014200                                  SEPARATE CHARACTER.
014300     05  PF-SR-YEARS              PIC 9(03).
014400     05  FILLER                   PIC X(53).
014500*
014600 01  PF-SCENARIO-ROW REDEFINES PF-RECORD-AREA.
014700     05  PF-SK-TYPE               PIC X(01).
014800     05  PF-SK-KIND               PIC X(10).
014900     05  PF-SK-RATE               PIC S9V9(06)
015000                                  SIGN IS LEADING
015100                                  SEPARATE CHARACTER.
015200     05  FILLER                   PIC X(60).
015300*
015400*    WO-02039 - WIDENED TO A 400-BYTE WIDE-CARRIAGE LINE WHEN
015500*    MULTIPLE WHAT-IF SCENARIOS AND UP TO TEN ACCOUNTS PER PLAN
015600*    WERE ADDED; A STANDARD 132-BYTE LINE NO LONGER HAD ROOM FOR
015700*    ALL THE NOMINAL/REAL COLUMNS SIDE BY SIDE.
015710*
015720*    WO-26031 - AR-AC-LABEL WAS ONLY X(08), TRUNCATING ANY ACCOUNT
015730*    LABEL OVER 8 CHARACTERS LONG, EVEN THOUGH PF-AH-LABEL AND
015740*    WS-ACCT-LABEL ARE BOTH X(30) ON THE INPUT SIDE.  WIDENED
015750*    AR-AC-LABEL TO X(30) TO MATCH AND THE LINE FROM 420 TO 632
015760*    BYTES TO MAKE ROOM FOR THE WIDER COLUMNS.
015770*
015800 FD  ACCUM-REPORT
015900     RECORD CONTAINS 632 CHARACTERS
016000     LABEL RECORD IS OMITTED.
016100 01  AR-PRINT-LINE                PIC X(632).
016200*
016300 FD  VALIDATION-REPORT
016400     RECORD CONTAINS 132 CHARACTERS
016500     LABEL RECORD IS OMITTED.
016600 01  VR-PRINT-LINE                PIC X(132).
016700*
016800 WORKING-STORAGE SECTION.
016900*
017000 78  WS-CTE-ZERO                  VALUE 0.
017100 78  WS-CTE-ONE                   VALUE 1.
017200*
017300 77  WS-PF-FILE-STATUS            PIC X(02).
017400 77  WS-AR-FILE-STATUS            PIC X(02).
017500 77  WS-VR-FILE-STATUS            PIC X(02).
017600*
017700 01  WS-PF-EOF-SW                 PIC X(01) VALUE 'N'.
017800     88  PF-EOF-YES                         VALUE 'Y'.
017900     88  PF-EOF-NO                          VALUE 'N'.
018000*
018100 01  WS-FIRST-RPT-SCN-SW          PIC X(01) VALUE 'Y'.
018200     88  WS-FIRST-RPT-SCN                   VALUE 'Y'.
018300*
018400*    ONE PLAN HEADER AND ONE SCRATCH "CURRENT ACCOUNT POINTER"
018500*    USED WHILE THE LOAD LOOP IS SPREADING C/G ROWS INTO THE
018600*    ACCOUNT THEY FOLLOW IN THE FILE.
018700 01  WS-PLAN-HEADER.
018800     05  WS-START-AGE              PIC 9(03).
018900     05  WS-RETIRE-AGE             PIC 9(03).
019000     05  WS-BASE-YEAR              PIC 9(04).
019100     05  WS-INFLATION-RATE         PIC S9V9(06)
019200                                   SIGN IS LEADING
019300                                   SEPARATE CHARACTER.
019400     05  WS-INITIAL-BALANCE        PIC S9(11)V9(06)
019500                                   SIGN IS LEADING
019600                                   SEPARATE CHARACTER.
019700     05  WS-ANNUAL-CONTRIB         PIC S9(11)V9(06)
019800                                   SIGN IS LEADING
019900                                   SEPARATE CHARACTER.
020000     05  WS-NOMINAL-GROWTH         PIC S9V9(06)
020100                                   SIGN IS LEADING
020200                                   SEPARATE CHARACTER.
020300     05  WS-START-RET-SPEND        PIC S9(11)V9(06)
020400                                   SIGN IS LEADING
020500                                   SEPARATE CHARACTER.
020600     05  FILLER                    PIC X(01) VALUE SPACE.
020700*
020800 77  WS-CUR-ACCT-IDX               PIC 9(02) COMP VALUE ZERO.
020900 77  WS-AGE                        PIC 9(03) COMP VALUE ZERO.
021000 77  WS-AGE-OFFSET                 PIC 9(03) COMP VALUE ZERO.
021100 77  WS-YEAR                       PIC 9(04) COMP VALUE ZERO.
021110*
021120*    WO-26031 - RULE A2 WORK AREAS.  THE FIRST ACCOUNT ON THE FILE
021130*    HAS ITS OPENING BALANCE RECOMPUTED AS THE PLAN BALANCE LESS
021140*    WHAT THE OTHER ACCOUNTS ALREADY CARRY; THESE TWO FIELDS HOLD
021150*    THAT ARITHMETIC AND ARE NOT REFERENCED ANYWHERE ELSE.
021160 77  WS-OTHER-BAL-SUM              PIC S9(13)V9(06)
021170                                   SIGN IS LEADING
021180                                   SEPARATE CHARACTER
021190                                   VALUE ZERO.
021195 77  WS-FIRST-ACCT-BAL             PIC S9(13)V9(06)
021196                                   SIGN IS LEADING
021197                                   SEPARATE CHARACTER
021198                                   VALUE ZERO.
021199*
021210*    WO-26031 - RULE A12 SHARED EDIT WORK AREA.  THE 116-119 RANGE
021220*    CHECK PARAGRAPHS BELOW ARE HANDED THE VALUE AND THE LOW/HIGH
021230*    BOUNDS THROUGH THESE FIELDS SO ONE COPY OF THE COMPARE AND
021240*    MESSAGE LOGIC SERVES THE HEADER, ACCOUNT AND SCHEDULE RECORDS.
021250 01  WS-A12-REJECT-SW              PIC X(01) VALUE 'N'.
021260     88  WS-A12-ROW-BAD                     VALUE 'Y'.
021270     88  WS-A12-ROW-OK                      VALUE 'N'.
021280 77  WS-A12-CHK-LABEL              PIC X(20) VALUE SPACES.
021290 77  WS-A12-CHK-AGE                PIC 9(03) COMP VALUE ZERO.
021300 77  WS-A12-CHK-LOW-AGE            PIC 9(03) COMP VALUE ZERO.
021310 77  WS-A12-CHK-HIGH-AGE           PIC 9(03) COMP VALUE ZERO.
021320 77  WS-A12-CHK-YEARS              PIC 9(03) COMP VALUE ZERO.
021330 77  WS-A12-CHK-RATE               PIC S9V9(06)
021340                                   SIGN IS LEADING
021350                                   SEPARATE CHARACTER
021360                                   VALUE ZERO.
021370 77  WS-A12-CHK-LOW-RATE           PIC S9V9(06)
021380                                   SIGN IS LEADING
021390                                   SEPARATE CHARACTER
021400                                   VALUE ZERO.
021410 77  WS-A12-CHK-HIGH-RATE          PIC S9V9(06)
021420                                   SIGN IS LEADING
021430                                   SEPARATE CHARACTER
021440                                   VALUE ZERO.
021450 77  WS-A12-CHK-AMOUNT             PIC S9(11)V9(06)
021460                                   SIGN IS LEADING
021470                                   SEPARATE CHARACTER
021480                                   VALUE ZERO.
021490*
021500*    UP TO TEN ACCOUNTS PER PLAN.  EACH ACCOUNT CARRIES ITS OWN
021510*    CONTRIBUTION AND GROWTH-OVERRIDE ROWS AS READ FROM THE FILE,
021520*    PLUS THE SAME ROWS EXPANDED OUT TO ONE ENTRY PER AGE ONCE
021530*    VALIDATION HAS PASSED.
021540 01  WS-ACCOUNT-AREA.
021800     05  WS-ACCT-CNT               PIC 9(02) COMP VALUE ZERO.
021900     05  WS-ACCOUNT-TBL OCCURS 1 TO 10 TIMES
022000                         DEPENDING ON WS-ACCT-CNT
022100                         INDEXED BY WS-ACCT-IDX.
022200         10  WS-ACCT-LABEL             PIC X(30).
022300         10  WS-ACCT-INIT-BAL          PIC S9(11)V9(06)
022400                                       SIGN IS LEADING
022500                                       SEPARATE CHARACTER.
022600         10  WS-ACCT-BALANCE           PIC S9(13)V9(06)
022700                                       SIGN IS LEADING
022800                                       SEPARATE CHARACTER.
022900         10  WS-ACCT-CONTRIB-CNT       PIC 9(02) COMP.
023000         10  WS-ACCT-CONTRIB-ROW OCCURS 10 TIMES
023100                                  INDEXED BY WS-CONTRIB-IDX.
023200             15  WS-CONTRIB-FROM-AGE       PIC 9(03).
023300             15  WS-CONTRIB-BASE           PIC S9(11)V9(06)
023400                                           SIGN IS LEADING
023500                                           SEPARATE CHARACTER.
023600             15  WS-CONTRIB-GROWTH-RATE    PIC S9V9(06)
023700                                           SIGN IS LEADING
023800                                           SEPARATE CHARACTER.
023900             15  WS-CONTRIB-YEARS          PIC 9(03).
024000         10  WS-ACCT-OVERRIDE-CNT      PIC 9(02) COMP.
024100         10  WS-ACCT-OVERRIDE-ROW OCCURS 10 TIMES
024200                                   INDEXED BY WS-OVER-IDX.
024300             15  WS-OVER-FROM-AGE          PIC 9(03).
024400             15  WS-OVER-RATE              PIC S9V9(06)
024500                                           SIGN IS LEADING
024600                                           SEPARATE CHARACTER.
024700             15  WS-OVER-YEARS             PIC 9(03).
024800         10  WS-ACCT-CONTRIB-BY-AGE OCCURS 120 TIMES
024900                                     PIC S9(11)V9(06)
025000                                     SIGN IS LEADING
025100                                     SEPARATE CHARACTER.
025200         10  WS-ACCT-OVERRIDE-BY-AGE OCCURS 120 TIMES
025300                                      PIC S9V9(06)
025400                                      SIGN IS LEADING
025500                                      SEPARATE CHARACTER.
025600         10  WS-ACCT-OVERRIDE-PRESENT OCCURS 120 TIMES
025700                                       PIC X(01).
025800*
025810*    WO-26031 - RULE A3 RETIREMENT-SPENDING SWITCH.  SET WHEN THE
025820*    RETIREMENT-AGE ROW SEARCH BELOW FINDS AN EXISTING ROW THAT
025830*    ALREADY STARTS AT WS-RETIRE-AGE SO START-RET-SPENDING CAN
025840*    OVERLAY IT IN PLACE INSTEAD OF BEING APPENDED AS A NEW ROW.
025850 01  WS-RET-ROW-FOUND-SW           PIC X(01) VALUE 'N'.
025860     88  WS-RET-ROW-FOUND                    VALUE 'Y'.
025870     88  WS-RET-ROW-NOT-FOUND                VALUE 'N'.
025880*
025900*    THE PLAN CARRIES ONE SPENDING SCHEDULE SHARED BY ALL
026000*    ACCOUNTS AND UP TO FIVE WHAT-IF GROWTH SCENARIOS.
026100 01  WS-SPEND-AREA.
026200     05  WS-SPEND-CNT              PIC 9(02) COMP VALUE ZERO.
026300     05  WS-SPEND-ROW OCCURS 15 TIMES INDEXED BY WS-SPEND-IDX.
026400         10  WS-SPEND-FROM-AGE         PIC 9(03).
026500         10  WS-SPEND-ANNUAL           PIC S9(11)V9(06)
026600                                       SIGN IS LEADING
026700                                       SEPARATE CHARACTER.
026800         10  WS-SPEND-YEARS            PIC 9(03).
026900     05  WS-SPEND-BY-AGE OCCURS 120 TIMES
027000                          PIC S9(11)V9(06)
027100                          SIGN IS LEADING
027200                          SEPARATE CHARACTER.
027300*
027400 01  WS-SCENARIO-AREA.
027500     05  WS-SCN-CNT                PIC 9(02) COMP VALUE ZERO.
027600     05  WS-SCENARIO-TBL OCCURS 5 TIMES INDEXED BY WS-SCN-IDX.
027700         10  WS-SCN-KIND               PIC X(10).
027800         10  WS-SCN-RATE               PIC S9V9(06)
027900                                       SIGN IS LEADING
028000                                       SEPARATE CHARACTER.
028100*
028200*    GENERIC SCRATCH LIST USED, ONE LIST AT A TIME, TO VALIDATE
028300*    AND THEN EXPAND A CONTRIBUTION LIST, AN OVERRIDE LIST OR THE
028400*    PLAN SPENDING LIST.  WS-VAL-KIND TELLS 270-EXPAND-ONE-ROW
028500*    WHICH TARGET TABLE TO FILL AND WS-CUR-ACCT-IDX TELLS IT WHICH
028600*    ACCOUNT, WHEN THE LIST IS ACCOUNT-OWNED.
028700 01  WS-VAL-AREA.
028800     05  WS-VAL-CNT                PIC 9(02) COMP VALUE ZERO.
028900     05  WS-VAL-LABEL              PIC X(20) VALUE SPACES.
029000     05  WS-VAL-FALLBACK-END       PIC 9(03) COMP VALUE ZERO.
029100     05  WS-VAL-KIND               PIC X(01) VALUE SPACE.
029200         88  WS-VAL-KIND-CONTRIB             VALUE 'C'.
029300         88  WS-VAL-KIND-OVERRIDE            VALUE 'O'.
029400         88  WS-VAL-KIND-SPEND               VALUE 'S'.
029500     05  WS-VAL-ROW OCCURS 15 TIMES INDEXED BY WS-VAL-IDX.
029600         10  WS-VAL-FROM-AGE           PIC 9(03).
029700         10  WS-VAL-BASE               PIC S9(11)V9(06)
029800                                       SIGN IS LEADING
029900                                       SEPARATE CHARACTER.
030000         10  WS-VAL-RATE               PIC S9V9(06)
030100                                       SIGN IS LEADING
030200                                       SEPARATE CHARACTER.
030300         10  WS-VAL-YEARS              PIC 9(03).
030400         10  WS-VAL-END-AGE            PIC 9(03).
030500 01  WS-VAL-SWAP-ROW.
030600     05  WS-VS-FROM-AGE            PIC 9(03).
030700     05  WS-VS-BASE                PIC S9(11)V9(06)
030800                                   SIGN IS LEADING
030900                                   SEPARATE CHARACTER.
031000     05  WS-VS-RATE                PIC S9V9(06)
031100                                   SIGN IS LEADING
031200                                   SEPARATE CHARACTER.
031300     05  WS-VS-YEARS               PIC 9(03).
031400     05  WS-VS-END-AGE             PIC 9(03).
031500*
031600 77  WS-VAL-SWAP-I                 PIC 9(02) COMP VALUE ZERO.
031700 77  WS-VAL-SWAP-J                 PIC 9(02) COMP VALUE ZERO.
031800 77  WS-VAL-NEXT-START             PIC 9(03) COMP VALUE ZERO.
031900 77  WS-VAL-PREV-END               PIC 9(03) COMP VALUE ZERO.
032000 77  WS-VAL-AGE                    PIC 9(03) COMP VALUE ZERO.
032010*    DISPLAY-FORM COPIES OF THE AGES NAMED IN A VALIDATION
032020*    MESSAGE - STRING WILL NOT TAKE A COMP ITEM AS A SOURCE.
032030 77  WS-MSG-AGE-1                  PIC 9(03).
032040 77  WS-MSG-AGE-2                  PIC 9(03).
032100 77  WS-VAL-AMOUNT                 PIC S9(11)V9(06)
032200                                   SIGN IS LEADING
032300                                   SEPARATE CHARACTER.
032400*
032500*    ACCUMULATION WORK FIELDS, ONE SET PER SCENARIO PASS.
032600 77  WS-DEFLATOR                   PIC S9(05)V9(06)
032700                                   SIGN IS LEADING
032800                                   SEPARATE CHARACTER.
032900 77  WS-TOTAL-BEFORE-SPEND         PIC S9(13)V9(06)
033000                                   SIGN IS LEADING
033100                                   SEPARATE CHARACTER.
033200 77  WS-SHARE                      PIC S9(13)V9(06)
033300                                   SIGN IS LEADING
033400                                   SEPARATE CHARACTER.
033500 77  WS-TOTAL-NOMINAL              PIC S9(13)V9(06)
033600                                   SIGN IS LEADING
033700                                   SEPARATE CHARACTER.
033800 77  WS-TOTAL-REAL                 PIC S9(13)V9(06)
033900                                   SIGN IS LEADING
034000                                   SEPARATE CHARACTER.
034100 77  WS-ACCT-NOMINAL               PIC S9(13)V9(06)
034200                                   SIGN IS LEADING
034300                                   SEPARATE CHARACTER.
034400 77  WS-ACCT-REAL                  PIC S9(13)V9(06)
034500                                   SIGN IS LEADING
034600                                   SEPARATE CHARACTER.
034700*
034800*    VALIDATION MESSAGE LINE.
034900 01  VR-MESSAGE-LINE.
035000     05  VR-MSG-SEVERITY           PIC X(07).
035100     05  FILLER                    PIC X(02) VALUE SPACES.
035200     05  VR-MSG-TEXT               PIC X(80).
035300     05  FILLER                    PIC X(43) VALUE SPACES.
035400*
035500*    ACCUMULATION SCENARIO HEADING LINE.
035600 01  AR-SCN-HEADING-LINE.
035700     05  FILLER                    PIC X(10) VALUE SPACES.
035800     05  FILLER                    PIC X(18)
035900                                    VALUE 'SCENARIO --------'.
036000     05  AR-SH-KIND                PIC X(10).
036100     05  FILLER                    PIC X(594) VALUE SPACES.
036200*
036300*    ACCUMULATION YEAR DETAIL LINE.  EACH ACCOUNT GETS A LABEL,
036400*    A NOMINAL COLUMN AND A REAL (INFLATION-ADJUSTED) COLUMN;
036500*    UNUSED ACCOUNT SLOTS PRINT BLANK.
036600 01  AR-YEAR-LINE.
036700     05  AR-SCENARIO               PIC X(10).
036800     05  FILLER                    PIC X(01) VALUE SPACE.
036900     05  AR-AGE                    PIC ZZ9.
037000     05  FILLER                    PIC X(01) VALUE SPACE.
037100     05  AR-YEAR                   PIC 9(04).
037200     05  FILLER                    PIC X(01) VALUE SPACE.
037300     05  AR-ACCT-COL OCCURS 10 TIMES.
037400         10  AR-AC-LABEL               PIC X(30).
037500         10  AR-AC-NOMINAL             PIC -(9)9.99.
037600         10  FILLER                    PIC X(01) VALUE SPACE.
037700         10  AR-AC-REAL                PIC -(9)9.99.
037800         10  FILLER                    PIC X(01) VALUE SPACE.
037900     05  AR-TOTAL-NOMINAL          PIC -(9)9.99.
038000     05  FILLER                    PIC X(01) VALUE SPACE.
038100     05  AR-TOTAL-REAL             PIC -(9)9.99.
038200     05  FILLER                    PIC X(05) VALUE SPACES.
038300*
038400 PROCEDURE DIVISION.
038500     DECLARATIVES.
038600 PLAN-FILE-ERROR SECTION.
038700     USE AFTER ERROR PROCEDURE ON PLAN-FILE.
038800 000-FILE-STATUS-CHECK.
038900     DISPLAY 'ACMENGN - PLAN-FILE STATUS ' WS-PF-FILE-STATUS.
039000     STOP RUN.
039100 REPORT-FILE-ERROR SECTION.
039200     USE AFTER ERROR PROCEDURE ON ACCUM-REPORT VALIDATION-REPORT.
039300 001-FILE-STATUS-CHECK.
039400     DISPLAY 'ACMENGN - REPORT FILE STATUS ' WS-AR-FILE-STATUS
039500                                       ' / ' WS-VR-FILE-STATUS.
039600     STOP RUN.
039700     END DECLARATIVES.
039800*
039900 MAIN-PARAGRAPH.
040000     PERFORM 100-BEGIN-START-PROGRAM THRU 100-END-START-PROGRAM.
040100     PERFORM 200-BEGIN-PROCESS-ACCOUNTS THRU
040200              200-END-PROCESS-ACCOUNTS
040300             VARYING WS-ACCT-IDX FROM 1 BY 1
040400             UNTIL WS-ACCT-IDX > WS-ACCT-CNT.
040500     PERFORM 260-BEGIN-PROCESS-SPENDING THRU
040600              260-END-PROCESS-SPENDING.
040700     PERFORM 390-BEGIN-DEFAULT-SCENARIO THRU
040800              390-END-DEFAULT-SCENARIO.
040900     PERFORM 400-BEGIN-RUN-SCENARIOS THRU 400-END-RUN-SCENARIOS
041000             VARYING WS-SCN-IDX FROM 1 BY 1
041100             UNTIL WS-SCN-IDX > WS-SCN-CNT.
041200     PERFORM 900-BEGIN-FINISH-PROGRAM THRU 900-END-FINISH-PROGRAM.
041300     STOP RUN.
041400*
041500*    ---------------------------------------------------------
041600*    100 SERIES - OPEN FILES AND LOAD THE PLAN FROM PLAN-FILE.
041700*    ---------------------------------------------------------
041800 100-BEGIN-START-PROGRAM.
041900     OPEN INPUT  PLAN-FILE.
042000     OPEN OUTPUT ACCUM-REPORT.
042100     OPEN OUTPUT VALIDATION-REPORT.
042200     MOVE 'N' TO WS-PF-EOF-SW.
042300     PERFORM 110-BEGIN-READ-PLAN THRU 110-END-READ-PLAN.
042400     PERFORM 115-BEGIN-CLASSIFY-RECORD THRU
042500              115-END-CLASSIFY-RECORD
042600             UNTIL PF-EOF-YES.
042610     PERFORM 128-BEGIN-APPLY-ACCOUNT-DEFAULTS THRU
042620              128-END-APPLY-ACCOUNT-DEFAULTS.
042700 100-END-START-PROGRAM.
042800     EXIT.
042900*
043000 110-BEGIN-READ-PLAN.
043100     READ PLAN-FILE
043200         AT END SET PF-EOF-YES TO TRUE.
043300 110-END-READ-PLAN.
043400     EXIT.
043500*
043600 115-BEGIN-CLASSIFY-RECORD.
043700     EVALUATE TRUE
043800         WHEN PF-TYPE-HEADER
043900             PERFORM 120-BEGIN-LOAD-HEADER THRU
044000              120-END-LOAD-HEADER
044100         WHEN PF-TYPE-ACCOUNT
044200             PERFORM 130-BEGIN-LOAD-ACCOUNT THRU
044300              130-END-LOAD-ACCOUNT
044400         WHEN PF-TYPE-CONTRIB
044500             PERFORM 140-BEGIN-LOAD-CONTRIB THRU
044600              140-END-LOAD-CONTRIB
044700         WHEN PF-TYPE-OVERRIDE
044800             PERFORM 145-BEGIN-LOAD-OVERRIDE
044900                 THRU 145-END-LOAD-OVERRIDE
045000         WHEN PF-TYPE-SPEND
045100             PERFORM 147-BEGIN-LOAD-SPEND THRU 147-END-LOAD-SPEND
045200         WHEN PF-TYPE-SCENARIO
045300             PERFORM 148-BEGIN-LOAD-SCENARIO
045400                 THRU 148-END-LOAD-SCENARIO
045500     END-EVALUATE.
045600     PERFORM 110-BEGIN-READ-PLAN THRU 110-END-READ-PLAN.
045700 115-END-CLASSIFY-RECORD.
045800     EXIT.
045900*
045910*    ---------------------------------------------------------
045920*    WO-26031 - 116-119 SERIES - SHARED RANGE-EDIT CHECKS USED
045930*    BY THE 120-148 LOAD PARAGRAPHS BELOW (RULE A12).  EACH
045940*    CALLER LOADS THE WS-A12-CHK-xxx FIELDS AND THE PRINTABLE
045950*    LABEL, THEN PERFORMS THE CHECK THAT FITS THE FIELD'S DATA
045960*    TYPE.  WS-A12-ROW-BAD IS LEFT SET IF ANY CHECK FAILS; THE
045970*    CALLER IS RESPONSIBLE FOR RESETTING WS-A12-ROW-OK BEFORE
045980*    THE FIRST CHECK ON A NEW RECORD.
045990*    ---------------------------------------------------------
046000 116-BEGIN-CHECK-AGE-RANGE.
046010     IF WS-A12-CHK-AGE < WS-A12-CHK-LOW-AGE
046020         OR WS-A12-CHK-AGE > WS-A12-CHK-HIGH-AGE
046030         SET WS-A12-ROW-BAD TO TRUE
046040         MOVE 'ERROR' TO VR-MSG-SEVERITY
046050         MOVE WS-A12-CHK-AGE TO WS-MSG-AGE-1
046060         STRING WS-A12-CHK-LABEL DELIMITED BY '  '
046070                ' - AGE OUT OF RANGE ' DELIMITED BY SIZE
046080                WS-MSG-AGE-1 DELIMITED BY SIZE
046090                INTO VR-MSG-TEXT
046100         PERFORM 280-BEGIN-WRITE-MESSAGE THRU
046110              280-END-WRITE-MESSAGE
046120     END-IF.
046130 116-END-CHECK-AGE-RANGE.
046140     EXIT.
046150*
046160 117-BEGIN-CHECK-YEARS-RANGE.
046170     IF WS-A12-CHK-YEARS > ZEROES
046180         AND (WS-A12-CHK-YEARS < 1 OR WS-A12-CHK-YEARS > 80)
046190         SET WS-A12-ROW-BAD TO TRUE
046200         MOVE 'ERROR' TO VR-MSG-SEVERITY
046210         STRING WS-A12-CHK-LABEL DELIMITED BY '  '
046220                ' - YEARS OUT OF RANGE' DELIMITED BY SIZE
046230                INTO VR-MSG-TEXT
046240         PERFORM 280-BEGIN-WRITE-MESSAGE THRU
046250              280-END-WRITE-MESSAGE
046260     END-IF.
046270 117-END-CHECK-YEARS-RANGE.
046280     EXIT.
046290*
046300 118-BEGIN-CHECK-RATE-RANGE.
046310     IF WS-A12-CHK-RATE < WS-A12-CHK-LOW-RATE
046320         OR WS-A12-CHK-RATE > WS-A12-CHK-HIGH-RATE
046330         SET WS-A12-ROW-BAD TO TRUE
046340         MOVE 'ERROR' TO VR-MSG-SEVERITY
046350         STRING WS-A12-CHK-LABEL DELIMITED BY '  '
046360                ' - RATE OUT OF RANGE' DELIMITED BY SIZE
046370                INTO VR-MSG-TEXT
046380         PERFORM 280-BEGIN-WRITE-MESSAGE THRU
046390              280-END-WRITE-MESSAGE
046400     END-IF.
046410 118-END-CHECK-RATE-RANGE.
046420     EXIT.
046430*
046440 119-BEGIN-CHECK-NONNEG-AMOUNT.
046450     IF WS-A12-CHK-AMOUNT < ZEROES
046460         SET WS-A12-ROW-BAD TO TRUE
046470         MOVE 'ERROR' TO VR-MSG-SEVERITY
046480         STRING WS-A12-CHK-LABEL DELIMITED BY '  '
046490                ' - AMOUNT IS NEGATIVE' DELIMITED BY SIZE
046500                INTO VR-MSG-TEXT
046510         PERFORM 280-BEGIN-WRITE-MESSAGE THRU
046520              280-END-WRITE-MESSAGE
046530     END-IF.
046540 119-END-CHECK-NONNEG-AMOUNT.
046550     EXIT.
046560*
046570*    ---------------------------------------------------------
046580*    120 SERIES - LOAD THE PLAN HEADER.  RULE A12 RANGE CHECKS
046590*    ARE LOGGED TO THE VALIDATION REPORT BUT DO NOT STOP THE
046600*    RUN - EVERY DOWNSTREAM PARAGRAPH NEEDS THESE HEADER VALUES,
046610*    SO THE BEST THIS SHOP CAN DO WITH A BAD HEADER IS WARN THE
046620*    OPERATOR AND LET THE REST OF THE EDIT RUN FLAG WHAT IT CAN.
046630*    ---------------------------------------------------------
046700 120-BEGIN-LOAD-HEADER.
046800     MOVE PF-PH-START-AGE       TO WS-START-AGE.
046900     MOVE PF-PH-RETIRE-AGE      TO WS-RETIRE-AGE.
047000     MOVE PF-PH-BASE-YEAR       TO WS-BASE-YEAR.
047010     MOVE PF-PH-INFLATION-RATE  TO WS-INFLATION-RATE.
047020     MOVE PF-PH-INITIAL-BALANCE TO WS-INITIAL-BALANCE.
047030     MOVE PF-PH-ANNUAL-CONTRIB  TO WS-ANNUAL-CONTRIB.
047040     MOVE PF-PH-NOMINAL-GROWTH  TO WS-NOMINAL-GROWTH.
047050     MOVE PF-PH-START-RET-SPEND TO WS-START-RET-SPEND.
047060     MOVE 'PLAN HEADER' TO WS-A12-CHK-LABEL.
047070     MOVE WS-START-AGE TO WS-A12-CHK-AGE.
047080     MOVE 10 TO WS-A12-CHK-LOW-AGE.
047090     MOVE 90 TO WS-A12-CHK-HIGH-AGE.
047100     PERFORM 116-BEGIN-CHECK-AGE-RANGE THRU
047110          116-END-CHECK-AGE-RANGE.
047120     MOVE WS-RETIRE-AGE TO WS-A12-CHK-AGE.
047130     MOVE 20 TO WS-A12-CHK-LOW-AGE.
047140     MOVE 110 TO WS-A12-CHK-HIGH-AGE.
047150     PERFORM 116-BEGIN-CHECK-AGE-RANGE THRU
047160          116-END-CHECK-AGE-RANGE.
047170     IF WS-RETIRE-AGE NOT > WS-START-AGE
047180         MOVE 'ERROR' TO VR-MSG-SEVERITY
047190         STRING WS-A12-CHK-LABEL DELIMITED BY '  '
047200                ' - RETIRE-AGE NOT GREATER THAN START-AGE'
047210                    DELIMITED BY SIZE
047220                INTO VR-MSG-TEXT
047230         PERFORM 280-BEGIN-WRITE-MESSAGE THRU
047240              280-END-WRITE-MESSAGE
047250     END-IF.
047260     MOVE WS-INFLATION-RATE TO WS-A12-CHK-RATE.
047270     MOVE ZEROES TO WS-A12-CHK-LOW-RATE.
047280     MOVE .3 TO WS-A12-CHK-HIGH-RATE.
047290     PERFORM 118-BEGIN-CHECK-RATE-RANGE THRU
047300          118-END-CHECK-RATE-RANGE.
047310     IF WS-INITIAL-BALANCE < ZEROES
047320         MOVE 'ERROR' TO VR-MSG-SEVERITY
047330         STRING WS-A12-CHK-LABEL DELIMITED BY '  '
047340                ' - INITIAL-BALANCE IS NEGATIVE' DELIMITED BY SIZE
047350                INTO VR-MSG-TEXT
047360         PERFORM 280-BEGIN-WRITE-MESSAGE THRU
047370              280-END-WRITE-MESSAGE
047380     END-IF.
047390 120-END-LOAD-HEADER.
047400     EXIT.
047410*
047420*    WO-26031 - AN ACCOUNT RECORD IS LOADED WITH JUST ITS OWN
047430*    LABEL AND OPENING BALANCE AND STARTS WITH EMPTY CONTRIBUTION
047440*    AND OVERRIDE SCHEDULES.  THE PLAN-LEVEL INITIAL-BALANCE AND
047450*    ANNUAL-CONTRIBUTION NO LONGER LEAK ONTO EVERY ACCOUNT HERE -
047460*    SEE 126/127 BELOW, WHICH APPLY RULES A1 AND A2 ONLY WHERE
047470*    THE SPEC SAYS THEY APPLY (NO ACCOUNTS AT ALL, AND THE FIRST
047480*    ACCOUNT'S OPENING BALANCE, RESPECTIVELY).
047490 130-BEGIN-LOAD-ACCOUNT.
047500     ADD WS-CTE-ONE TO WS-ACCT-CNT.
047510     SET WS-ACCT-IDX TO WS-ACCT-CNT.
047520     SET WS-CUR-ACCT-IDX TO WS-ACCT-CNT.
047530     MOVE PF-AH-LABEL            TO WS-ACCT-LABEL (WS-ACCT-IDX).
047540     MOVE PF-AH-INIT-BALANCE  TO WS-ACCT-INIT-BAL (WS-ACCT-IDX).
047550     MOVE WS-CTE-ZERO TO WS-ACCT-CONTRIB-CNT (WS-ACCT-IDX).
047560     MOVE WS-CTE-ZERO TO WS-ACCT-OVERRIDE-CNT (WS-ACCT-IDX).
047570 130-END-LOAD-ACCOUNT.
047580     EXIT.
047590*
047600*    ---------------------------------------------------------
047610*    WO-26031 - 126-129 SERIES - RULES A1 AND A2.  RUN ONCE FROM
047620*    100-BEGIN-START-PROGRAM AFTER THE READ LOOP HAS FINISHED,
047630*    SO THE FULL SET OF ACCOUNT RECORDS ON THE FILE IS ALREADY
047640*    KNOWN.  128 PICKS WHICH RULE APPLIES; 126 MANUFACTURES THE
047650*    "MAIN" ACCOUNT WHEN THE FILE CARRIED NONE AT ALL (A1); 127
047660*    AND 129 RECOMPUTE THE FIRST ACCOUNT'S OPENING BALANCE AS
047670*    THE PLAN BALANCE LESS WHAT THE OTHER ACCOUNTS ALREADY HOLD
047680*    WHEN THE FILE CARRIED ONE OR MORE ACCOUNTS (A2).
047690*    ---------------------------------------------------------
047700 128-BEGIN-APPLY-ACCOUNT-DEFAULTS.
047710     IF WS-ACCT-CNT = WS-CTE-ZERO
047720         PERFORM 126-BEGIN-DEFAULT-MAIN-ACCOUNT THRU
047730              126-END-DEFAULT-MAIN-ACCOUNT
047740     ELSE
047750         PERFORM 127-BEGIN-ADJUST-FIRST-BALANCE THRU
047760              127-END-ADJUST-FIRST-BALANCE
047770     END-IF.
047780 128-END-APPLY-ACCOUNT-DEFAULTS.
047790     EXIT.
047800*
047810 126-BEGIN-DEFAULT-MAIN-ACCOUNT.
047820     ADD WS-CTE-ONE TO WS-ACCT-CNT.
047830     SET WS-ACCT-IDX TO WS-ACCT-CNT.
047840     MOVE 'MAIN'               TO WS-ACCT-LABEL (WS-ACCT-IDX).
047850     MOVE WS-INITIAL-BALANCE   TO WS-ACCT-INIT-BAL (WS-ACCT-IDX).
047860     MOVE WS-CTE-ZERO TO WS-ACCT-CONTRIB-CNT (WS-ACCT-IDX).
047870     MOVE WS-CTE-ZERO TO WS-ACCT-OVERRIDE-CNT (WS-ACCT-IDX).
047880     IF WS-ANNUAL-CONTRIB > ZEROES
047890         MOVE WS-CTE-ONE TO WS-ACCT-CONTRIB-CNT (WS-ACCT-IDX)
047900         MOVE WS-START-AGE
047910              TO WS-CONTRIB-FROM-AGE (WS-ACCT-IDX, 1)
047920         MOVE WS-ANNUAL-CONTRIB
047930              TO WS-CONTRIB-BASE (WS-ACCT-IDX, 1)
047940         MOVE ZEROES TO WS-CONTRIB-GROWTH-RATE (WS-ACCT-IDX, 1)
047950         IF WS-RETIRE-AGE > WS-START-AGE
047960             COMPUTE WS-CONTRIB-YEARS (WS-ACCT-IDX, 1) =
047970                     WS-RETIRE-AGE - WS-START-AGE
047980         ELSE
047990             MOVE WS-CTE-ONE TO WS-CONTRIB-YEARS (WS-ACCT-IDX, 1)
048000         END-IF
048010     END-IF.
048020 126-END-DEFAULT-MAIN-ACCOUNT.
048030     EXIT.
048040*
048050 127-BEGIN-ADJUST-FIRST-BALANCE.
048060     MOVE ZEROES TO WS-OTHER-BAL-SUM.
048070     PERFORM 129-BEGIN-SUM-ONE-OTHER-BALANCE THRU
048080          129-END-SUM-ONE-OTHER-BALANCE
048090             VARYING WS-ACCT-IDX FROM 2 BY 1
048100             UNTIL WS-ACCT-IDX > WS-ACCT-CNT.
048110     COMPUTE WS-FIRST-ACCT-BAL =
048120             WS-INITIAL-BALANCE - WS-OTHER-BAL-SUM.
048130     IF WS-FIRST-ACCT-BAL < ZEROES
048140         MOVE ZEROES TO WS-ACCT-INIT-BAL (1)
048150     ELSE
048160         MOVE WS-FIRST-ACCT-BAL TO WS-ACCT-INIT-BAL (1)
048170     END-IF.
048180 127-END-ADJUST-FIRST-BALANCE.
048190     EXIT.
048200*
048210 129-BEGIN-SUM-ONE-OTHER-BALANCE.
048220     ADD WS-ACCT-INIT-BAL (WS-ACCT-IDX) TO WS-OTHER-BAL-SUM.
048230 129-END-SUM-ONE-OTHER-BALANCE.
048240     EXIT.
048250*
048260*    WO-26031 - RULE A12 RANGE CHECKS ARE APPLIED TO EACH ROW AS
048270*    IT IS READ; A ROW THAT FAILS IS LOGGED AS AN ERROR AND
048280*    REJECTED (NOT ADDED TO ITS TABLE) RATHER THAN LET LOOSE ON
048290*    THE 200-271 EXPANSION LOGIC BELOW.
048300 140-BEGIN-LOAD-CONTRIB.
048310     SET WS-A12-ROW-OK TO TRUE.
048320     MOVE 'CONTRIBUTION ROW' TO WS-A12-CHK-LABEL.
048330     MOVE PF-CR-FROM-AGE TO WS-A12-CHK-AGE.
048340     MOVE 10 TO WS-A12-CHK-LOW-AGE.
048350     MOVE 110 TO WS-A12-CHK-HIGH-AGE.
048360     PERFORM 116-BEGIN-CHECK-AGE-RANGE THRU
048370          116-END-CHECK-AGE-RANGE.
048380     MOVE PF-CR-YEARS TO WS-A12-CHK-YEARS.
048390     PERFORM 117-BEGIN-CHECK-YEARS-RANGE THRU
048400          117-END-CHECK-YEARS-RANGE.
048410     MOVE PF-CR-GROWTH-RATE TO WS-A12-CHK-RATE.
048420     MOVE -0.5 TO WS-A12-CHK-LOW-RATE.
048430     MOVE 1 TO WS-A12-CHK-HIGH-RATE.
048440     PERFORM 118-BEGIN-CHECK-RATE-RANGE THRU
048450          118-END-CHECK-RATE-RANGE.
048460     MOVE PF-CR-BASE TO WS-A12-CHK-AMOUNT.
048470     PERFORM 119-BEGIN-CHECK-NONNEG-AMOUNT THRU
048480          119-END-CHECK-NONNEG-AMOUNT.
048490     IF WS-A12-ROW-OK
048500         SET WS-CONTRIB-IDX TO
048502               WS-ACCT-CONTRIB-CNT (WS-CUR-ACCT-IDX)
048510         SET WS-CONTRIB-IDX UP BY 1
048520         ADD WS-CTE-ONE TO WS-ACCT-CONTRIB-CNT (WS-CUR-ACCT-IDX)
048530         MOVE PF-CR-FROM-AGE
048540              TO WS-CONTRIB-FROM-AGE (WS-CUR-ACCT-IDX,
048550                  WS-CONTRIB-IDX)
048560         MOVE PF-CR-BASE
048570              TO WS-CONTRIB-BASE (WS-CUR-ACCT-IDX, WS-CONTRIB-IDX)
048580         MOVE PF-CR-GROWTH-RATE
048590              TO WS-CONTRIB-GROWTH-RATE (WS-CUR-ACCT-IDX,
048600                  WS-CONTRIB-IDX)
048610         MOVE PF-CR-YEARS
048615              TO WS-CONTRIB-YEARS (WS-CUR-ACCT-IDX,
048620                  WS-CONTRIB-IDX)
048630     END-IF.
048640 140-END-LOAD-CONTRIB.
048650     EXIT.
048660*
048670 145-BEGIN-LOAD-OVERRIDE.
048680     SET WS-A12-ROW-OK TO TRUE.
048690     MOVE 'OVERRIDE ROW' TO WS-A12-CHK-LABEL.
048691     MOVE PF-OR-FROM-AGE TO WS-A12-CHK-AGE.
048692     MOVE 10 TO WS-A12-CHK-LOW-AGE.
048693     MOVE 110 TO WS-A12-CHK-HIGH-AGE.
048694     PERFORM 116-BEGIN-CHECK-AGE-RANGE THRU
048695          116-END-CHECK-AGE-RANGE.
048700     MOVE PF-OR-YEARS TO WS-A12-CHK-YEARS.
048710     PERFORM 117-BEGIN-CHECK-YEARS-RANGE THRU
048720          117-END-CHECK-YEARS-RANGE.
048730     IF WS-A12-ROW-OK
048740         SET WS-OVER-IDX TO WS-ACCT-OVERRIDE-CNT (WS-CUR-ACCT-IDX)
048750         SET WS-OVER-IDX UP BY 1
048760         ADD WS-CTE-ONE TO WS-ACCT-OVERRIDE-CNT (WS-CUR-ACCT-IDX)
048770         MOVE PF-OR-FROM-AGE
048780              TO WS-OVER-FROM-AGE (WS-CUR-ACCT-IDX, WS-OVER-IDX)
048790         MOVE PF-OR-RATE
048800              TO WS-OVER-RATE (WS-CUR-ACCT-IDX, WS-OVER-IDX)
048810         MOVE PF-OR-YEARS
048820              TO WS-OVER-YEARS (WS-CUR-ACCT-IDX, WS-OVER-IDX)
048830     END-IF.
048840 145-END-LOAD-OVERRIDE.
048850     EXIT.
048860*
048870*    RULE A3 - WHEN THE FILE ITSELF CARRIES NO SPENDING ROWS AT
048880*    ALL, THE DEFAULT THAT STARTS AT RETIREMENT AGE IS NOT BUILT
048890*    HERE - THERE IS NO WAY TO KNOW YET WHETHER THIS IS THE LAST
048900*    SPENDING RECORD ON THE FILE.  IT IS BUILT (OR THE EXISTING
048910*    RETIREMENT-AGE ROW OVERLAID) ONCE THE LOAD LOOP FINISHES, AT
048920*    260-BEGIN-PROCESS-SPENDING BELOW.
048930 147-BEGIN-LOAD-SPEND.
048940     SET WS-A12-ROW-OK TO TRUE.
048950     MOVE 'SPENDING ROW' TO WS-A12-CHK-LABEL.
048960     MOVE PF-SR-FROM-AGE TO WS-A12-CHK-AGE.
048970     MOVE 10 TO WS-A12-CHK-LOW-AGE.
048980     MOVE 120 TO WS-A12-CHK-HIGH-AGE.
048990     PERFORM 116-BEGIN-CHECK-AGE-RANGE THRU
049000          116-END-CHECK-AGE-RANGE.
049010     MOVE PF-SR-YEARS TO WS-A12-CHK-YEARS.
049020     PERFORM 117-BEGIN-CHECK-YEARS-RANGE THRU
049030          117-END-CHECK-YEARS-RANGE.
049040     MOVE PF-SR-ANNUAL TO WS-A12-CHK-AMOUNT.
049050     PERFORM 119-BEGIN-CHECK-NONNEG-AMOUNT THRU
049060          119-END-CHECK-NONNEG-AMOUNT.
049070     IF WS-A12-ROW-OK
049080         SET WS-SPEND-IDX TO WS-SPEND-CNT
049090         SET WS-SPEND-IDX UP BY 1
049100         ADD WS-CTE-ONE TO WS-SPEND-CNT
049110         MOVE PF-SR-FROM-AGE TO WS-SPEND-FROM-AGE (WS-SPEND-IDX)
049120         MOVE PF-SR-ANNUAL   TO WS-SPEND-ANNUAL (WS-SPEND-IDX)
049130         MOVE PF-SR-YEARS    TO WS-SPEND-YEARS (WS-SPEND-IDX)
049140     END-IF.
049150 147-END-LOAD-SPEND.
049160     EXIT.
049170*
049180*    RULE A4 - A PLAN WITH NO SCENARIO ROWS AT ALL GETS ONE
049190*    DEFAULT "avg" SCENARIO AT THE PLAN'S NOMINAL GROWTH RATE,
049200*    BUILT AT 390-BEGIN-DEFAULT-SCENARIO IF WS-SCN-CNT IS STILL
049210*    ZERO WHEN THE LOAD LOOP FINISHES.
049220 148-BEGIN-LOAD-SCENARIO.
049230     SET WS-A12-ROW-OK TO TRUE.
049240     MOVE 'SCENARIO ROW' TO WS-A12-CHK-LABEL.
049250     MOVE PF-SK-RATE TO WS-A12-CHK-RATE.
049260     MOVE -0.5 TO WS-A12-CHK-LOW-RATE.
049270     MOVE 1 TO WS-A12-CHK-HIGH-RATE.
049280     PERFORM 118-BEGIN-CHECK-RATE-RANGE THRU
049290          118-END-CHECK-RATE-RANGE.
049300     IF WS-A12-ROW-OK
049310         SET WS-SCN-IDX TO WS-SCN-CNT
049320         SET WS-SCN-IDX UP BY 1
049330         ADD WS-CTE-ONE TO WS-SCN-CNT
049340         MOVE PF-SK-KIND TO WS-SCN-KIND (WS-SCN-IDX)
049350         MOVE PF-SK-RATE TO WS-SCN-RATE (WS-SCN-IDX)
049360     END-IF.
049370 148-END-LOAD-SCENARIO.
049380     EXIT.
049390*
056300*    ---------------------------------------------------------
056400*    200 SERIES - VALIDATE AND EXPAND ONE ACCOUNT'S CONTRIBUTION
056500*    AND GROWTH-OVERRIDE SCHEDULES (RULES A5 THROUGH A8).
056600*    ---------------------------------------------------------
056700 200-BEGIN-PROCESS-ACCOUNTS.
056800     SET WS-CUR-ACCT-IDX TO WS-ACCT-IDX.
056900     PERFORM 210-BEGIN-COPY-CONTRIB-LIST THRU
057000              210-END-COPY-CONTRIB-LIST.
057100     MOVE 'C' TO WS-VAL-KIND.
057200     MOVE WS-RETIRE-AGE TO WS-VAL-FALLBACK-END.
057300     STRING WS-ACCT-LABEL (WS-ACCT-IDX) DELIMITED BY '  '
057400            ' CONTRIB'              DELIMITED BY SIZE
057500            INTO WS-VAL-LABEL.
057600     PERFORM 250-BEGIN-PROCESS-LIST THRU 250-END-PROCESS-LIST.
057700     PERFORM 220-BEGIN-COPY-OVERRIDE-LIST
057800             THRU 220-END-COPY-OVERRIDE-LIST.
057900     MOVE 'O' TO WS-VAL-KIND.
058000     COMPUTE WS-VAL-FALLBACK-END = WS-RETIRE-AGE + WS-CTE-ONE.
058100     STRING WS-ACCT-LABEL (WS-ACCT-IDX) DELIMITED BY '  '
058200            ' OVERRIDE'             DELIMITED BY SIZE
058300            INTO WS-VAL-LABEL.
058400     PERFORM 250-BEGIN-PROCESS-LIST THRU 250-END-PROCESS-LIST.
058500 200-END-PROCESS-ACCOUNTS.
058600     EXIT.
058700*
058800 210-BEGIN-COPY-CONTRIB-LIST.
058900     MOVE WS-ACCT-CONTRIB-CNT (WS-ACCT-IDX) TO WS-VAL-CNT.
059000     PERFORM 211-BEGIN-COPY-CONTRIB-ROW THRU
059100              211-END-COPY-CONTRIB-ROW
059200             VARYING WS-VAL-IDX FROM 1 BY 1
059300             UNTIL WS-VAL-IDX > WS-VAL-CNT.
059400 210-END-COPY-CONTRIB-LIST.
059500     EXIT.
059600*
059700 211-BEGIN-COPY-CONTRIB-ROW.
059800     MOVE WS-CONTRIB-FROM-AGE (WS-ACCT-IDX, WS-VAL-IDX)
059900                                   TO WS-VAL-FROM-AGE
060000              (WS-VAL-IDX).
060100     MOVE WS-CONTRIB-BASE (WS-ACCT-IDX, WS-VAL-IDX)
060200                                   TO WS-VAL-BASE (WS-VAL-IDX).
060300     MOVE WS-CONTRIB-GROWTH-RATE (WS-ACCT-IDX, WS-VAL-IDX)
060400                                   TO WS-VAL-RATE (WS-VAL-IDX).
060500     MOVE WS-CONTRIB-YEARS (WS-ACCT-IDX, WS-VAL-IDX)
060600                                   TO WS-VAL-YEARS (WS-VAL-IDX).
060700 211-END-COPY-CONTRIB-ROW.
060800     EXIT.
060900*
061000 220-BEGIN-COPY-OVERRIDE-LIST.
061100     MOVE WS-ACCT-OVERRIDE-CNT (WS-ACCT-IDX) TO WS-VAL-CNT.
061200     PERFORM 221-BEGIN-COPY-OVERRIDE-ROW
061300             THRU 221-END-COPY-OVERRIDE-ROW
061400             VARYING WS-VAL-IDX FROM 1 BY 1
061500             UNTIL WS-VAL-IDX > WS-VAL-CNT.
061600 220-END-COPY-OVERRIDE-LIST.
061700     EXIT.
061800*
061900 221-BEGIN-COPY-OVERRIDE-ROW.
062000     MOVE WS-OVER-FROM-AGE (WS-ACCT-IDX, WS-VAL-IDX)
062100                                   TO WS-VAL-FROM-AGE
062200              (WS-VAL-IDX).
062300     MOVE ZEROES                  TO WS-VAL-BASE (WS-VAL-IDX).
062400     MOVE WS-OVER-RATE (WS-ACCT-IDX, WS-VAL-IDX)
062500                                   TO WS-VAL-RATE (WS-VAL-IDX).
062600     MOVE WS-OVER-YEARS (WS-ACCT-IDX, WS-VAL-IDX)
062700                                   TO WS-VAL-YEARS (WS-VAL-IDX).
062800 221-END-COPY-OVERRIDE-ROW.
062900     EXIT.
063000*
063100*    ---------------------------------------------------------
063200*    260 SERIES - APPLY RULE A3, THEN VALIDATE AND EXPAND THE
063210*    PLAN'S SPENDING LIST.  RULE A3 HAS THREE CASES:  AN EMPTY
063220*    SCHEDULE WITH NO START-RET-SPENDING IS LEFT EMPTY; AN EMPTY
063230*    SCHEDULE WITH START-RET-SPENDING PRESENT GETS ONE ROW AT
063240*    RETIREMENT AGE RUNNING 25 YEARS; A NON-EMPTY SCHEDULE HAS
063250*    ITS FIRST ROW AT RETIREMENT AGE (IF ANY) OVERLAID WITH
063260*    START-RET-SPENDING, OTHERWISE A 25-YEAR ROW IS APPENDED.
063300*    ---------------------------------------------------------
063400 260-BEGIN-PROCESS-SPENDING.
063410     IF WS-SPEND-CNT = WS-CTE-ZERO
063420         IF WS-START-RET-SPEND > ZEROES
063430             MOVE WS-CTE-ONE       TO WS-SPEND-CNT
063440             MOVE WS-RETIRE-AGE    TO WS-SPEND-FROM-AGE (1)
063450             MOVE WS-START-RET-SPEND
063460                                   TO WS-SPEND-ANNUAL (1)
063470             MOVE 25               TO WS-SPEND-YEARS (1)
063480         END-IF
063490     ELSE
063500         PERFORM 262-BEGIN-APPLY-RETIRE-SPENDING THRU
063510              262-END-APPLY-RETIRE-SPENDING
063520     END-IF.
064200     MOVE WS-SPEND-CNT TO WS-VAL-CNT.
064300     PERFORM 261-BEGIN-COPY-SPEND-ROW THRU 261-END-COPY-SPEND-ROW
064400             VARYING WS-VAL-IDX FROM 1 BY 1
064500             UNTIL WS-VAL-IDX > WS-VAL-CNT.
064600     MOVE 'S' TO WS-VAL-KIND.
064700     COMPUTE WS-VAL-FALLBACK-END = WS-RETIRE-AGE + 60.
064800     MOVE 'PLAN SPENDING'      TO WS-VAL-LABEL.
064900     PERFORM 250-BEGIN-PROCESS-LIST THRU 250-END-PROCESS-LIST.
065000 260-END-PROCESS-SPENDING.
065100     EXIT.
065110*
065120*    WO-26031 - SEARCH THE SPENDING ROWS ALREADY ON FILE FOR ONE
065130*    THAT STARTS EXACTLY AT RETIREMENT AGE.  THE FIRST SUCH ROW
065140*    FOUND HAS ITS AMOUNT OVERLAID WITH START-RET-SPENDING; IF
065150*    NONE IS FOUND AND START-RET-SPENDING IS PRESENT, A NEW ROW
065160*    IS APPENDED RUNNING 25 YEARS FROM RETIREMENT AGE.
065170 262-BEGIN-APPLY-RETIRE-SPENDING.
065180     MOVE 'N' TO WS-RET-ROW-FOUND-SW.
065190     PERFORM 263-BEGIN-FIND-RETIRE-ROW THRU
065200          263-END-FIND-RETIRE-ROW
065210             VARYING WS-SPEND-IDX FROM 1 BY 1
065220             UNTIL WS-SPEND-IDX > WS-SPEND-CNT
065230             OR WS-RET-ROW-FOUND.
065240     IF WS-RET-ROW-NOT-FOUND
065250         AND WS-START-RET-SPEND > ZEROES
065260         SET WS-SPEND-IDX TO WS-SPEND-CNT
065270         SET WS-SPEND-IDX UP BY 1
065280         ADD WS-CTE-ONE TO WS-SPEND-CNT
065290         MOVE WS-RETIRE-AGE   TO WS-SPEND-FROM-AGE (WS-SPEND-IDX)
065300         MOVE WS-START-RET-SPEND TO WS-SPEND-ANNUAL (WS-SPEND-IDX)
065310         MOVE 25                 TO WS-SPEND-YEARS (WS-SPEND-IDX)
065320     END-IF.
065330 262-END-APPLY-RETIRE-SPENDING.
065340     EXIT.
065350*
065360 263-BEGIN-FIND-RETIRE-ROW.
065370     IF WS-SPEND-FROM-AGE (WS-SPEND-IDX) = WS-RETIRE-AGE
065380         MOVE WS-START-RET-SPEND TO WS-SPEND-ANNUAL (WS-SPEND-IDX)
065390         SET WS-RET-ROW-FOUND TO TRUE
065400     END-IF.
065410 263-END-FIND-RETIRE-ROW.
065420     EXIT.
065430*
065440 261-BEGIN-COPY-SPEND-ROW.
065450     MOVE WS-SPEND-FROM-AGE (WS-VAL-IDX)
065460                                   TO WS-VAL-FROM-AGE
065470              (WS-VAL-IDX).
065480     MOVE WS-SPEND-ANNUAL (WS-VAL-IDX)
065490                                   TO WS-VAL-BASE (WS-VAL-IDX).
065500     MOVE ZEROES                  TO WS-VAL-RATE (WS-VAL-IDX).
065510     MOVE WS-SPEND-YEARS (WS-VAL-IDX)
065520                                   TO WS-VAL-YEARS (WS-VAL-IDX).
065530 261-END-COPY-SPEND-ROW.
065540     EXIT.
065550*
066500*    ---------------------------------------------------------
066600*    250 SERIES - THE COMMON SORT / VALIDATE / EXPAND SEQUENCE
066700*    SHARED BY CONTRIBUTION LISTS, OVERRIDE LISTS AND THE
066800*    SPENDING LIST.  WS-VAL-KIND SAYS WHICH TARGET TABLE
066900*    270-EXPAND-ONE-ROW SHOULD FILL.
067000*    ---------------------------------------------------------
067100 250-BEGIN-PROCESS-LIST.
067200     IF WS-VAL-CNT > WS-CTE-ONE
067300         MOVE 1 TO WS-VAL-SWAP-I
067400         PERFORM 251-BEGIN-SORT-OUTER THRU 251-END-SORT-OUTER
067500                 UNTIL WS-VAL-SWAP-I >= WS-VAL-CNT
067600     END-IF.
067700     MOVE ZEROES TO WS-VAL-PREV-END.
067800     PERFORM 255-BEGIN-CHECK-ROW THRU 255-END-CHECK-ROW
067900             VARYING WS-VAL-IDX FROM 1 BY 1
068000             UNTIL WS-VAL-IDX > WS-VAL-CNT.
068100     PERFORM 270-BEGIN-EXPAND-ONE-ROW THRU 270-END-EXPAND-ONE-ROW
068200             VARYING WS-VAL-IDX FROM 1 BY 1
068300             UNTIL WS-VAL-IDX > WS-VAL-CNT.
068400 250-END-PROCESS-LIST.
068500     EXIT.
068600*
068700 251-BEGIN-SORT-OUTER.
068800     MOVE 1 TO WS-VAL-SWAP-J.
068900     PERFORM 252-BEGIN-SORT-INNER THRU 252-END-SORT-INNER
069000             UNTIL WS-VAL-SWAP-J >= WS-VAL-CNT.
069100     SET WS-VAL-SWAP-I UP BY 1.
069200 251-END-SORT-OUTER.
069300     EXIT.
069400*
069500 252-BEGIN-SORT-INNER.
069600     SET WS-VAL-IDX TO WS-VAL-SWAP-J.
069700     IF WS-VAL-FROM-AGE (WS-VAL-IDX) >
069800        WS-VAL-FROM-AGE (WS-VAL-SWAP-J + 1)
069900         MOVE WS-VAL-ROW (WS-VAL-SWAP-J)      TO WS-VAL-SWAP-ROW
070000         MOVE WS-VAL-ROW (WS-VAL-SWAP-J + 1)  TO WS-VAL-ROW
070100                                                  (WS-VAL-SWAP-J)
070200         MOVE WS-VAL-SWAP-ROW TO WS-VAL-ROW (WS-VAL-SWAP-J + 1)
070300     END-IF.
070400     SET WS-VAL-SWAP-J UP BY 1.
070500 252-END-SORT-INNER.
070600     EXIT.
070700*
070800*    RULE A5 - COMPUTE EACH ROW'S END AGE THE SAME WAY THE
070900*    PROJECTION ENGINE DOES (EXPLICIT YEARS, OR UP TO THE NEXT
071000*    ROW'S START, OR UP TO THE FALLBACK FOR THE LAST ROW), THEN
071100*    FLAG OVERLAPS AS ERRORS AND GAPS AS WARNINGS.
071200 255-BEGIN-CHECK-ROW.
071300     IF WS-VAL-IDX < WS-VAL-CNT
071400         SET WS-VAL-IDX UP BY 1
071500         MOVE WS-VAL-FROM-AGE (WS-VAL-IDX) TO WS-VAL-NEXT-START
071600         SET WS-VAL-IDX DOWN BY 1
071700     ELSE
071800         MOVE WS-VAL-FALLBACK-END TO WS-VAL-NEXT-START
071900     END-IF.
072000     IF WS-VAL-YEARS (WS-VAL-IDX) > ZEROES
072100         COMPUTE WS-VAL-END-AGE (WS-VAL-IDX) =
072200                 WS-VAL-FROM-AGE (WS-VAL-IDX) +
072300                 WS-VAL-YEARS (WS-VAL-IDX)
072400         IF WS-VAL-END-AGE (WS-VAL-IDX) > WS-VAL-NEXT-START
072500             MOVE WS-VAL-NEXT-START TO WS-VAL-END-AGE (WS-VAL-IDX)
072600         END-IF
072700     ELSE
072800         MOVE WS-VAL-NEXT-START TO WS-VAL-END-AGE (WS-VAL-IDX)
072900     END-IF.
073000     IF WS-VAL-END-AGE (WS-VAL-IDX) > WS-VAL-FALLBACK-END
073100         MOVE WS-VAL-FALLBACK-END TO WS-VAL-END-AGE (WS-VAL-IDX)
073200     END-IF.
073300     IF WS-VAL-END-AGE (WS-VAL-IDX) <= WS-VAL-FROM-AGE
073400              (WS-VAL-IDX)
073500         MOVE 'ERROR' TO VR-MSG-SEVERITY
073510         MOVE WS-VAL-FROM-AGE (WS-VAL-IDX) TO WS-MSG-AGE-1
073600         STRING WS-VAL-LABEL DELIMITED BY '  '
073700                ' - INVALID WINDOW AT AGE ' DELIMITED BY SIZE
073710                WS-MSG-AGE-1 DELIMITED BY SIZE
073800                INTO VR-MSG-TEXT
073900         PERFORM 280-BEGIN-WRITE-MESSAGE THRU
074000              280-END-WRITE-MESSAGE
074100     END-IF.
074200     IF WS-VAL-IDX > 1
074300         IF WS-VAL-FROM-AGE (WS-VAL-IDX) < WS-VAL-PREV-END
074400             MOVE 'ERROR' TO VR-MSG-SEVERITY
074410             MOVE WS-VAL-FROM-AGE (WS-VAL-IDX) TO WS-MSG-AGE-1
074420             MOVE WS-VAL-PREV-END TO WS-MSG-AGE-2
074500             STRING WS-VAL-LABEL DELIMITED BY '  '
074600                    ' - OVERLAP AGES ' DELIMITED BY SIZE
074610                    WS-MSG-AGE-1 DELIMITED BY SIZE
074620                    '-' DELIMITED BY SIZE
074630                    WS-MSG-AGE-2 DELIMITED BY SIZE
074800                    INTO VR-MSG-TEXT
074900             PERFORM 280-BEGIN-WRITE-MESSAGE
075000                     THRU 280-END-WRITE-MESSAGE
075100         ELSE
075200             IF WS-VAL-FROM-AGE (WS-VAL-IDX) > WS-VAL-PREV-END
075300                 MOVE 'WARNING' TO VR-MSG-SEVERITY
075310                 MOVE WS-VAL-PREV-END TO WS-MSG-AGE-1
075320                 MOVE WS-VAL-FROM-AGE (WS-VAL-IDX) TO WS-MSG-AGE-2
075400                 STRING WS-VAL-LABEL DELIMITED BY '  '
075500                        ' - GAP AGES ' DELIMITED BY SIZE
075510                        WS-MSG-AGE-1 DELIMITED BY SIZE
075520                        '-' DELIMITED BY SIZE
075530                        WS-MSG-AGE-2 DELIMITED BY SIZE
075700                        INTO VR-MSG-TEXT
075800                 PERFORM 280-BEGIN-WRITE-MESSAGE
075900                         THRU 280-END-WRITE-MESSAGE
076000             END-IF
076100         END-IF
076200     END-IF.
076300     MOVE WS-VAL-END-AGE (WS-VAL-IDX) TO WS-VAL-PREV-END.
076400 255-END-CHECK-ROW.
076500     EXIT.
076600*
076700 280-BEGIN-WRITE-MESSAGE.
076800     MOVE SPACES TO VR-PRINT-LINE.
076900     WRITE VR-PRINT-LINE FROM VR-MESSAGE-LINE.
077000 280-END-WRITE-MESSAGE.
077100     EXIT.
077200*
077300*    RULE A6/A7/A8 - SPREAD ONE VALIDATED ROW ACROSS ITS AGE
077400*    WINDOW INTO THE TARGET TABLE SELECTED BY WS-VAL-KIND.
077500*    LATER ROWS IN SORTED ORDER OVERWRITE EARLIER ONES WHERE
077600*    WINDOWS OVERLAP, SINCE THEY ARE FILLED IN THE SAME ORDER.
077700 270-BEGIN-EXPAND-ONE-ROW.
077800     PERFORM 271-BEGIN-EXPAND-ONE-AGE THRU 271-END-EXPAND-ONE-AGE
077900             VARYING WS-VAL-AGE
078000             FROM WS-VAL-FROM-AGE (WS-VAL-IDX) BY 1
078100             UNTIL WS-VAL-AGE >= WS-VAL-END-AGE (WS-VAL-IDX).
078200 270-END-EXPAND-ONE-ROW.
078300     EXIT.
078400*
078500 271-BEGIN-EXPAND-ONE-AGE.
078600     COMPUTE WS-AGE-OFFSET = WS-VAL-AGE - WS-START-AGE + 1.
078700     IF WS-AGE-OFFSET >= 1 AND WS-AGE-OFFSET <= 120
078800         EVALUATE TRUE
078900             WHEN WS-VAL-KIND-CONTRIB
079000                 COMPUTE WS-VAL-AMOUNT ROUNDED =
079100                         WS-VAL-BASE (WS-VAL-IDX) *
079200                         (1 + WS-VAL-RATE (WS-VAL-IDX)) **
079300                         (WS-VAL-AGE - WS-VAL-FROM-AGE
079400              (WS-VAL-IDX))
079500                 MOVE WS-VAL-AMOUNT
079600                      TO WS-ACCT-CONTRIB-BY-AGE
079700                         (WS-CUR-ACCT-IDX, WS-AGE-OFFSET)
079800             WHEN WS-VAL-KIND-OVERRIDE
079900                 MOVE WS-VAL-RATE (WS-VAL-IDX)
080000                      TO WS-ACCT-OVERRIDE-BY-AGE
080100                         (WS-CUR-ACCT-IDX, WS-AGE-OFFSET)
080200                 MOVE 'Y'
080300                      TO WS-ACCT-OVERRIDE-PRESENT
080400                         (WS-CUR-ACCT-IDX, WS-AGE-OFFSET)
080500             WHEN WS-VAL-KIND-SPEND
080600                 MOVE WS-VAL-BASE (WS-VAL-IDX)
080700                      TO WS-SPEND-BY-AGE (WS-AGE-OFFSET)
080800         END-EVALUATE
080900     END-IF.
081000 271-END-EXPAND-ONE-AGE.
081100     EXIT.
081200*
081300*    ---------------------------------------------------------
081400*    RULE A4 - A PLAN WITH NO SCENARIO ROWS GETS ONE DEFAULT "avg"
081500*    SCENARIO AT THE PLAN'S NOMINAL GROWTH RATE.  THIS MUST RUN
081600*    BEFORE THE VARYING PERFORM BELOW TESTS WS-SCN-CNT.
081700 390-BEGIN-DEFAULT-SCENARIO.
081800     IF WS-SCN-CNT = WS-CTE-ZERO
081900         MOVE WS-CTE-ONE          TO WS-SCN-CNT
082000         MOVE 'avg'               TO WS-SCN-KIND (1)
082100         MOVE WS-NOMINAL-GROWTH   TO WS-SCN-RATE (1)
082200     END-IF.
082300 390-END-DEFAULT-SCENARIO.
082400     EXIT.
082500*
082600*    ---------------------------------------------------------
082700*    400 SERIES - RUN THE ACCUMULATION, ONE FULL PASS PER
082800*    SCENARIO, AND WRITE ACCUM-REPORT (RULES A9 THROUGH A11).
082900*    ---------------------------------------------------------
083000 400-BEGIN-RUN-SCENARIOS.
083100     MOVE SPACES TO AR-SCN-HEADING-LINE.
083200     MOVE WS-SCN-KIND (WS-SCN-IDX) TO AR-SH-KIND.
083300     WRITE AR-PRINT-LINE FROM AR-SCN-HEADING-LINE.
083400     PERFORM 410-BEGIN-RESET-BALANCES THRU 410-END-RESET-BALANCES
083500             VARYING WS-ACCT-IDX FROM 1 BY 1
083600             UNTIL WS-ACCT-IDX > WS-ACCT-CNT.
083700     MOVE WS-CTE-ONE TO WS-DEFLATOR.
083800     PERFORM 420-BEGIN-RUN-ONE-AGE THRU 420-END-RUN-ONE-AGE
083900             VARYING WS-AGE FROM WS-START-AGE BY 1
084000             UNTIL WS-AGE > WS-RETIRE-AGE.
084100 400-END-RUN-SCENARIOS.
084200     EXIT.
084300*
084400 410-BEGIN-RESET-BALANCES.
084500     MOVE WS-ACCT-INIT-BAL (WS-ACCT-IDX) TO WS-ACCT-BALANCE
084600                                             (WS-ACCT-IDX).
084700 410-END-RESET-BALANCES.
084800     EXIT.
084900*
085000 420-BEGIN-RUN-ONE-AGE.
085100     COMPUTE WS-AGE-OFFSET = WS-AGE - WS-START-AGE + 1.
085200     IF WS-AGE < WS-RETIRE-AGE
085300         PERFORM 421-BEGIN-ADD-CONTRIB THRU 421-END-ADD-CONTRIB
085400                 VARYING WS-ACCT-IDX FROM 1 BY 1
085500                 UNTIL WS-ACCT-IDX > WS-ACCT-CNT
085600     END-IF.
085700     PERFORM 425-BEGIN-CHECK-SPEND THRU 425-END-CHECK-SPEND.
085800     PERFORM 440-BEGIN-GROW-BALANCE THRU 440-END-GROW-BALANCE
085900             VARYING WS-ACCT-IDX FROM 1 BY 1
086000             UNTIL WS-ACCT-IDX > WS-ACCT-CNT.
086100     PERFORM 450-BEGIN-WRITE-YEAR-ENTRY THRU
086200              450-END-WRITE-YEAR-ENTRY.
086300     COMPUTE WS-DEFLATOR = WS-DEFLATOR * (1 + WS-INFLATION-RATE).
086400 420-END-RUN-ONE-AGE.
086500     EXIT.
086600*
086700*    RULE A9 - CONTRIBUTIONS POST BEFORE GROWTH, THE SAME ORDER
086800*    THE PROJECTION ENGINE USES FOR WORKING YEARS.
086900 421-BEGIN-ADD-CONTRIB.
087000     ADD WS-ACCT-CONTRIB-BY-AGE (WS-ACCT-IDX, WS-AGE-OFFSET)
087100         TO WS-ACCT-BALANCE (WS-ACCT-IDX).
087200 421-END-ADD-CONTRIB.
087300     EXIT.
087400*
087500*    RULE A10 - RETIREMENT SPENDING, WHEN DUE THIS AGE, IS
087600*    PRORATED ACROSS ALL ACCOUNTS BY BALANCE SHARE; IF EVERY
087700*    ACCOUNT IS AT OR BELOW ZERO THE FULL AMOUNT COMES OUT OF
087800*    THE FIRST ACCOUNT SO THE SHORTFALL IS STILL VISIBLE.
087900 425-BEGIN-CHECK-SPEND.
088000     IF WS-AGE >= WS-RETIRE-AGE
088100         AND WS-SPEND-BY-AGE (WS-AGE-OFFSET) NOT = ZEROES
088200         MOVE ZEROES TO WS-TOTAL-BEFORE-SPEND
088300         PERFORM 426-BEGIN-SUM-BALANCE THRU 426-END-SUM-BALANCE
088400                 VARYING WS-ACCT-IDX FROM 1 BY 1
088500                 UNTIL WS-ACCT-IDX > WS-ACCT-CNT
088600         PERFORM 430-BEGIN-PRORATE-SPEND THRU
088700              430-END-PRORATE-SPEND
088800                 VARYING WS-ACCT-IDX FROM 1 BY 1
088900                 UNTIL WS-ACCT-IDX > WS-ACCT-CNT
089000     END-IF.
089100 425-END-CHECK-SPEND.
089200     EXIT.
089300*
089400 426-BEGIN-SUM-BALANCE.
089500     ADD WS-ACCT-BALANCE (WS-ACCT-IDX) TO WS-TOTAL-BEFORE-SPEND.
089600 426-END-SUM-BALANCE.
089700     EXIT.
089800*
089900 430-BEGIN-PRORATE-SPEND.
090000     IF WS-TOTAL-BEFORE-SPEND > ZEROES
090100         COMPUTE WS-SHARE ROUNDED =
090200                 (WS-ACCT-BALANCE (WS-ACCT-IDX) /
090300                  WS-TOTAL-BEFORE-SPEND) *
090400                  WS-SPEND-BY-AGE (WS-AGE-OFFSET)
090500         SUBTRACT WS-SHARE FROM WS-ACCT-BALANCE (WS-ACCT-IDX)
090600     ELSE
090700         IF WS-ACCT-IDX = 1
090800             SUBTRACT WS-SPEND-BY-AGE (WS-AGE-OFFSET)
090900                 FROM WS-ACCT-BALANCE (WS-ACCT-IDX)
091000         END-IF
091100     END-IF.
091200 430-END-PRORATE-SPEND.
091300     EXIT.
091400*
091500*    RULE A9 - GROWTH IS APPLIED LAST, AFTER CONTRIBUTIONS AND
091600*    SPENDING.  AN ACCOUNT WITH AN OVERRIDE RATE ACTIVE THIS AGE
091700*    USES ITS OWN RATE INSTEAD OF THE SCENARIO RATE.
091800 440-BEGIN-GROW-BALANCE.
091900     IF WS-ACCT-OVERRIDE-PRESENT (WS-ACCT-IDX, WS-AGE-OFFSET) =
092000              'Y'
092100         COMPUTE WS-ACCT-BALANCE (WS-ACCT-IDX) =
092200                 WS-ACCT-BALANCE (WS-ACCT-IDX) *
092300                 (1 + WS-ACCT-OVERRIDE-BY-AGE
092400                      (WS-ACCT-IDX, WS-AGE-OFFSET))
092500     ELSE
092600         COMPUTE WS-ACCT-BALANCE (WS-ACCT-IDX) =
092700                 WS-ACCT-BALANCE (WS-ACCT-IDX) *
092800                 (1 + WS-SCN-RATE (WS-SCN-IDX))
092900     END-IF.
093000 440-END-GROW-BALANCE.
093100     EXIT.
093200*
093300 450-BEGIN-WRITE-YEAR-ENTRY.
093400     MOVE SPACES TO AR-YEAR-LINE.
093500     MOVE WS-SCN-KIND (WS-SCN-IDX) TO AR-SCENARIO.
093600     MOVE WS-AGE TO AR-AGE.
093700     COMPUTE AR-YEAR = WS-BASE-YEAR + (WS-AGE - WS-START-AGE).
093800     MOVE ZEROES TO WS-TOTAL-NOMINAL WS-TOTAL-REAL.
093900     PERFORM 451-BEGIN-WRITE-ACCT-COL THRU 451-END-WRITE-ACCT-COL
094000             VARYING WS-ACCT-IDX FROM 1 BY 1
094100             UNTIL WS-ACCT-IDX > WS-ACCT-CNT.
094200     COMPUTE AR-TOTAL-NOMINAL ROUNDED = WS-TOTAL-NOMINAL.
094300     COMPUTE AR-TOTAL-REAL ROUNDED = WS-TOTAL-REAL.
094400     WRITE AR-PRINT-LINE FROM AR-YEAR-LINE.
094500 450-END-WRITE-YEAR-ENTRY.
094600     EXIT.
094700*
094800 451-BEGIN-WRITE-ACCT-COL.
094900     MOVE WS-ACCT-LABEL (WS-ACCT-IDX) TO AR-AC-LABEL
095000              (WS-ACCT-IDX).
095100     COMPUTE WS-ACCT-NOMINAL ROUNDED = WS-ACCT-BALANCE
095200              (WS-ACCT-IDX).
095300     COMPUTE WS-ACCT-REAL ROUNDED =
095400             WS-ACCT-BALANCE (WS-ACCT-IDX) / WS-DEFLATOR.
095500     MOVE WS-ACCT-NOMINAL TO AR-AC-NOMINAL (WS-ACCT-IDX).
095600     MOVE WS-ACCT-REAL    TO AR-AC-REAL (WS-ACCT-IDX).
095700     ADD WS-ACCT-NOMINAL  TO WS-TOTAL-NOMINAL.
095800     ADD WS-ACCT-REAL     TO WS-TOTAL-REAL.
095900 451-END-WRITE-ACCT-COL.
096000     EXIT.
096100*
096200*    ---------------------------------------------------------
096300*    900 SERIES - CLOSE UP.
096400*    ---------------------------------------------------------
096500 900-BEGIN-FINISH-PROGRAM.
096600     CLOSE PLAN-FILE.
096700     CLOSE ACCUM-REPORT.
096800     CLOSE VALIDATION-REPORT.
096900 900-END-FINISH-PROGRAM.
097000     EXIT.
097100*
097200 END PROGRAM ACMENGN.
