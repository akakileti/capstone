000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     SIMACCM.
000400 AUTHOR.         T W BRANNON.
000500 INSTALLATION.   RETIREMENT SYSTEMS DIVISION.
000600 DATE-WRITTEN.   02/10/86.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*                   C H A N G E   L O G                          *
001100******************************************************************
001200* 02/10/86  TWB  WO-86002  ORIGINAL CODING. QUICK HAND SCHEDULE  *
001300*                          FOR A SINGLE SAVINGS ACCOUNT, NO      *
001400*                          BANDS OR BREAKPOINTS, USED AT THE     *
001500*                          FRONT COUNTER WHILE A MEMBER WAITS.   *
001600* 08/03/87  TWB  WO-87058  ADDED ANNUAL-CONTRIBUTION INPUT, THE  *
001700*                          COUNTER STAFF WERE HAND-ADDING IT TO  *
001800*                          EVERY PRINTOUT THEMSELVES.            *
001900* 03/14/89  TWB  WO-89019  REJECTED A NEGATIVE ANNUAL-RATE - A   *
002000*                          TEST FILE HAD A TYPO AND PRODUCED A   *
002100*                          SCHEDULE THAT SHRANK STEADILY TO ZERO.*
002200* 01/22/90  RLH  WO-90004  CLARIFIED IN THIS BANNER THAT THE     *
002300*                          CONTRIBUTION POSTS AFTER GROWTH HERE, *
002400*                          UNLIKE THE PROJECTION ENGINE - CAUSED *
002500*                          CONFUSION ON A PARTICIPANT CALL.      *
002600* 11/09/92  DMK  WO-92077  ADDED THE FINAL-BALANCE LINE SO THE   *
002700*                          COUNTER STAFF DO NOT HAVE TO FLIP TO  *
002800*                          THE LAST PAGE OF A LONG SCHEDULE.     *
002900* 06/17/96  KLS  WO-96021  WIDENED YEARS TO THREE DIGITS - A     *
003000*                          COLLEGE SAVINGS REQUEST CAME IN FOR A *
003100*                          40 YEAR SCHEDULE AND GOT TRUNCATED.   *
003200* 01/27/99  KLS  Y2K-9903  YEAR 2000 REVIEW - PROGRAM CARRIES NO *
003300*                          CALENDAR YEAR FIELD, PERIOD NUMBER    *
003400*                          ONLY. NO CHANGE REQUIRED. LOGGED FOR  *
003500*                          THE CERTIFICATION FILE.               *
003600* 09/09/05  DMK  WO-05061  ROUNDING OF BALANCE AMOUNTS STANDARD- *
003700*                          IZED TO HALF-AWAY-FROM-ZERO AT TWO    *
003800*                          DECIMALS ON OUTPUT, TO MATCH PRJENGN  *
003900*                          AND ACMENGN.                          *
004000* 04/02/08  DMK  WO-08014  ADDED A COLUMN HEADING LINE - THE     *
004100*                          AUDITORS COULD NOT TELL WHICH NUMBER  *
004200*                          WAS WHICH ON AN UNLABELED PRINTOUT.   *
004300******************************************************************
004400*  THIS PROGRAM RUNS A SINGLE-ACCOUNT SAVINGS SCHEDULE FOR ONE   *
004500*  REQUEST AT A TIME - NO SCENARIOS, NO CONTRIBUTION BREAKPOINTS,*
004600*  NO GROWTH OVERRIDES.  IT PREDATES PRJENGN AND ACMENGN AND IS  *
004700*  KEPT FOR QUICK HAND-CHECKS AGAINST THOSE PROGRAMS' OUTPUT.    *
004800*  NOTE WELL - THE CONTRIBUTION POSTS AFTER GROWTH IS APPLIED,   *
004900*  THE OPPOSITE ORDER FROM THE OTHER TWO PROGRAMS.               *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SIMPLE-REQUEST ASSIGN TO SIMPLREQ
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WS-SQ-FILE-STATUS.
006000     SELECT SIMPLE-REPORT  ASSIGN TO SIMPLRPT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WS-SR-FILE-STATUS.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700*    SIMPLE-REQUEST CARRIES ONE RECORD OF FOUR FIELDS - THE
006800*    STARTING BALANCE, THE GROWTH RATE, THE NUMBER OF YEARS AND
006900*    THE LEVEL ANNUAL CONTRIBUTION.  ONE REQUEST PER RUN.
007000 FD  SIMPLE-REQUEST
007100     RECORD CONTAINS 80 CHARACTERS
007200     LABEL RECORD IS OMITTED.
007300 01  SQ-REQUEST-REC.
007400     05  SQ-INITIAL-BALANCE       PIC S9(11)V99
007500                                  SIGN IS LEADING
007600                                  SEPARATE CHARACTER.
007700     05  SQ-ANNUAL-RATE           PIC S9V9(06)
007800                                  SIGN IS LEADING
007900                                  SEPARATE CHARACTER.
008000     05  SQ-YEARS                 PIC 9(03).
008100     05  SQ-ANNUAL-CONTRIBUTION   PIC S9(11)V99
008200                                  SIGN IS LEADING
008300                                  SEPARATE CHARACTER.
008400     05  FILLER                   PIC X(41).
008500*
008600*    SIMPLE-REPORT IS ONE PRINT AREA REDEFINED THREE WAYS - A
008700*    COLUMN HEADING, A DETAIL LINE PER PERIOD, AND THE CLOSING
008800*    FINAL-BALANCE LINE - THE SAME ONE-AREA-MANY-VIEWS IDIOM THE
008900*    REQUEST-RECORD LAYOUTS USE OVER IN PRJENGN AND ACMENGN.
009000 FD  SIMPLE-REPORT
009100     RECORD CONTAINS 132 CHARACTERS
009200     LABEL RECORD IS OMITTED.
009300 01  SR-PRINT-LINE                PIC X(132).
009400*
009500 01  SR-HEADING-LINE REDEFINES SR-PRINT-LINE.
009600     05  FILLER                   PIC X(05)  VALUE SPACES.
009700     05  SR-HD-PERIOD-LIT         PIC X(06)  VALUE 'PERIOD'.
009800     05  FILLER                   PIC X(10)  VALUE SPACES.
009900     05  SR-HD-BALANCE-LIT        PIC X(07)  VALUE 'BALANCE'.
010000     05  FILLER                   PIC X(104) VALUE SPACES.
010100*
010200 01  SR-PERIOD-LINE REDEFINES SR-PRINT-LINE.
010300     05  FILLER                   PIC X(05)  VALUE SPACES.
010400     05  SR-PERIOD                PIC ZZ9.
010500     05  FILLER                   PIC X(10)  VALUE SPACES.
010600     05  SR-BALANCE               PIC -(10)9.99.
010700     05  FILLER                   PIC X(100) VALUE SPACES.
010800*
010900 01  SR-FINAL-LINE REDEFINES SR-PRINT-LINE.
011000     05  FILLER                   PIC X(05)  VALUE SPACES.
011100     05  SR-FB-LABEL              PIC X(14)  VALUE
011200                                  'FINAL BALANCE'.
011300     05  FILLER                   PIC X(01)  VALUE SPACES.
011400     05  SR-FINAL-BALANCE         PIC -(10)9.99.
011500     05  FILLER                   PIC X(98)  VALUE SPACES.
011600*
011700 WORKING-STORAGE SECTION.
011800*
011900 78  WS-CTE-ZERO                              VALUE 0.
012000 78  WS-CTE-ONE                                VALUE 1.
012100*
012200 77  WS-SQ-FILE-STATUS            PIC X(02)    VALUE SPACES.
012300 77  WS-SR-FILE-STATUS            PIC X(02)    VALUE SPACES.
012400 77  WS-SQ-EOF-SW                 PIC X(01)    VALUE 'N'.
012500     88  WS-SQ-EOF                             VALUE 'Y'.
012600*
012700*    WORKING FIELDS CARRY THE REQUEST AMOUNTS AT A WIDER SCALE
012800*    THAN THE PRINT LINE SO THE YEAR-BY-YEAR GROWTH DOES NOT
012900*    LOSE PENNIES BEFORE THE FINAL ROUNDING ON OUTPUT.
013000 77  WS-RATE                      PIC S9V9(06)
013100                                  SIGN IS LEADING
013200                                  SEPARATE CHARACTER.
013300 77  WS-CONTRIBUTION              PIC S9(11)V9(06)
013400                                  SIGN IS LEADING
013500                                  SEPARATE CHARACTER.
013600 77  WS-YEARS                     PIC 9(03)    COMP.
013700 77  WS-BALANCE                   PIC S9(13)V9(06)
013800                                  SIGN IS LEADING
013900                                  SEPARATE CHARACTER.
014000 77  WS-PERIOD                    PIC 9(03)    COMP.
014100*
014200 PROCEDURE DIVISION.
014300*
014400 MAIN-PARAGRAPH.
014500     PERFORM 100-BEGIN-START-PROGRAM
014600        THRU 100-END-START-PROGRAM.
014700     PERFORM 200-BEGIN-EMIT-PERIOD-ZERO
014800        THRU 200-END-EMIT-PERIOD-ZERO.
014900     PERFORM 300-BEGIN-BUILD-SCHEDULE
015000        THRU 300-END-BUILD-SCHEDULE
015100             VARYING WS-PERIOD FROM WS-CTE-ONE BY WS-CTE-ONE
015200                UNTIL WS-PERIOD > WS-YEARS.
015300     PERFORM 400-BEGIN-EMIT-FINAL-BALANCE
015400        THRU 400-END-EMIT-FINAL-BALANCE.
015500     PERFORM 900-BEGIN-FINISH-PROGRAM
015600        THRU 900-END-FINISH-PROGRAM.
015700     STOP RUN.
015800*
015900*    BATCH FLOW STEP 1 - OPEN THE FILES, READ THE ONE REQUEST
016000*    RECORD, PRINT THE COLUMN HEADING, AND COPY THE REQUEST
016100*    FIELDS INTO THE WIDER WORKING FIELDS USED BY THE SCHEDULE
016200*    LOOP.  RULE S3 GUARDS AGAINST A NEGATIVE RATE OR A ZERO
016300*    YEARS COUNT SLIPPING THROUGH (WO-89019).
016400 100-BEGIN-START-PROGRAM.
016500     OPEN INPUT  SIMPLE-REQUEST
016600          OUTPUT SIMPLE-REPORT.
016700     READ SIMPLE-REQUEST
016800         AT END SET WS-SQ-EOF TO TRUE
016900     END-READ.
017000     IF WS-SQ-EOF
017100         DISPLAY 'SIMACCM - NO REQUEST RECORD PRESENT'
017200         PERFORM 900-BEGIN-FINISH-PROGRAM
017300            THRU 900-END-FINISH-PROGRAM
017400         STOP RUN
017500     END-IF.
017600     MOVE SQ-ANNUAL-RATE         TO WS-RATE.
017700     IF WS-RATE < WS-CTE-ZERO
017800         DISPLAY 'SIMACCM - NEGATIVE ANNUAL-RATE REJECTED'
017900         MOVE WS-CTE-ZERO        TO WS-RATE
018000     END-IF.
018100     MOVE SQ-ANNUAL-CONTRIBUTION TO WS-CONTRIBUTION.
018200     MOVE SQ-YEARS               TO WS-YEARS.
018300     MOVE SQ-INITIAL-BALANCE     TO WS-BALANCE.
018400     MOVE SPACES                 TO SR-HEADING-LINE.
018500     MOVE 'PERIOD'               TO SR-HD-PERIOD-LIT.
018600     MOVE 'BALANCE'              TO SR-HD-BALANCE-LIT.
018700     WRITE SR-PRINT-LINE
018800         AFTER ADVANCING C01.
018900 100-END-START-PROGRAM.
019000     EXIT.
019100*
019200*    RULE S1 - PERIOD ZERO REPORTS THE INITIAL BALANCE UNCHANGED,
019300*    BEFORE ANY GROWTH OR CONTRIBUTION HAS BEEN APPLIED.
019400 200-BEGIN-EMIT-PERIOD-ZERO.
019500     MOVE WS-CTE-ZERO             TO WS-PERIOD.
019600     PERFORM 450-BEGIN-WRITE-PERIOD
019700        THRU 450-END-WRITE-PERIOD.
019800 200-END-EMIT-PERIOD-ZERO.
019900     EXIT.
020000*
020100*    RULE S2 - EACH YEAR THE BALANCE GROWS FIRST, THEN THE LEVEL
020200*    CONTRIBUTION IS ADDED AT THE END OF THE YEAR.  THIS IS THE
020300*    OPPOSITE POSTING ORDER FROM PRJENGN AND ACMENGN, WHICH ADD
020400*    THE CONTRIBUTION BEFORE GROWTH - SEE WO-90004 ABOVE.
020500 300-BEGIN-BUILD-SCHEDULE.
020600     COMPUTE WS-BALANCE ROUNDED =
020700             (WS-BALANCE * (WS-CTE-ONE + WS-RATE))
020800                 + WS-CONTRIBUTION.
020900     PERFORM 450-BEGIN-WRITE-PERIOD
021000        THRU 450-END-WRITE-PERIOD.
021100 300-END-BUILD-SCHEDULE.
021200     EXIT.
021300*
021400*    RULE S3 - THE FINAL BALANCE IS SIMPLY THE LAST PERIOD'S
021500*    BALANCE, PRINTED AGAIN ON ITS OWN LINE FOR THE FRONT COUNTER
021600*    (WO-92077).
021700 400-BEGIN-EMIT-FINAL-BALANCE.
021800     MOVE SPACES                  TO SR-FINAL-LINE.
021900     MOVE 'FINAL BALANCE'         TO SR-FB-LABEL.
022000     COMPUTE SR-FINAL-BALANCE ROUNDED = WS-BALANCE.
022100     WRITE SR-PRINT-LINE.
022200 400-END-EMIT-FINAL-BALANCE.
022300     EXIT.
022400*
022500*    SHARED DETAIL-LINE WRITER FOR PERIOD ZERO AND EVERY
022600*    SUBSEQUENT PERIOD - KEEPS THE EDIT PICTURE AND ROUNDING IN
022700*    ONE PLACE (WO-05061).
022800 450-BEGIN-WRITE-PERIOD.
022900     MOVE SPACES                  TO SR-PERIOD-LINE.
023000     MOVE WS-PERIOD                TO SR-PERIOD.
023100     COMPUTE SR-BALANCE ROUNDED = WS-BALANCE.
023200     WRITE SR-PRINT-LINE.
023300 450-END-WRITE-PERIOD.
023400     EXIT.
023500*
023600 900-BEGIN-FINISH-PROGRAM.
023700     CLOSE SIMPLE-REQUEST
023800           SIMPLE-REPORT.
023900 900-END-FINISH-PROGRAM.
024000     EXIT.
024100*
024200 END PROGRAM SIMACCM.
