000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     PRJENGN.
000400 AUTHOR.         R L HATFIELD.
000500 INSTALLATION.   RETIREMENT SYSTEMS DIVISION.
000600 DATE-WRITTEN.   04/20/87.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*                   C H A N G E   L O G                          *
001100******************************************************************
001200* 04/20/87  RLH  WO-87014  ORIGINAL CODING. THREE-BAND SAVINGS   *
001300*                          PROJECTION TO REPLACE THE MANUAL      *
001400*                          WORKSHEETS USED BY THE BENEFITS DESK. *
001500* 09/02/87  RLH  WO-87091  ADDED CONTRIBUTION BREAKPOINT TABLE,  *
001600*                          EMPLOYEES WERE GETTING ONE FLAT RAISE *
001700*                          SCHEDULE REGARDLESS OF HIRE DATE.     *
001800* 02/14/88  RLH  WO-88006  FIXED ORDER OF OPERATIONS ON WORKING  *
001900*                          YEARS - CONTRIBUTION MUST POST BEFORE *
002000*                          GROWTH IS APPLIED, NOT AFTER.         *
002100* 11/30/88  DMK  WO-88140  SPLIT RETIREMENT SPENDING OUT OF THE  *
002200*                          CONTRIBUTION TABLE INTO ITS OWN       *
002300*                          FIRST-YEAR/ESCALATION LOGIC.          *
002400* 06/05/90  DMK  WO-90033  CHANGED BAND PAIRING SO THE MIN BAND  *
002500*                          USES HIGH INFLATION AND THE MAX BAND  *
002600*                          USES LOW INFLATION - AUDIT FINDING.   *
002700* 03/11/92  RLH  WO-92018  YEARS-AFTER-RET NOW A REQUESTED       *
002800*                          OPTION INSTEAD OF A HARD-CODED 30.    *
002900* 08/22/94  TWB  WO-94061  ADDED SPEND-CHANGE-YOY SO PLANNERS    *
003000*                          CAN MODEL EXTRA REAL SPENDING GROWTH. *
003100* 01/18/99  TWB  Y2K-9901  YEAR 2000 REMEDIATION - BASE-YEAR AND *
003200*                          ALL DERIVED YEAR FIELDS WIDENED TO    *
003300*                          FOUR DIGITS. RAN PARALLEL AGAINST     *
003400*                          PRIOR QUARTER'S BATCH, NO VARIANCE.   *
003500* 07/09/01  KLS  WO-01077  REPORT HEADING NOW PRINTS ALL THREE   *
003600*                          GROWTH AND INFLATION RATES, BENEFITS  *
003700*                          DESK WAS RECOMPUTING THEM BY HAND.    *
003800* 05/14/04  KLS  WO-04029  ROUNDING OF DETAIL AMOUNTS STANDARD-  *
003900*                          IZED TO HALF-AWAY-FROM-ZERO AT TWO    *
004000*                          DECIMALS ON OUTPUT ONLY - INTERNAL    *
004100*                          BALANCES STILL CARRY FULL PRECISION.  *
004200******************************************************************
004300*  THIS PROGRAM PROJECTS A PARTICIPANT'S ACCOUNT BALANCE FROM    *
004400*  THEIR CURRENT AGE THROUGH RETIREMENT AND A REQUESTED NUMBER   *
004500*  OF DRAWDOWN YEARS, UNDER THREE PARALLEL GROWTH/INFLATION      *
004600*  SCENARIOS (MIN, AVG, MAX).  WORKING YEARS ADD A SCHEDULED     *
004700*  CONTRIBUTION BEFORE GROWTH IS APPLIED; RETIREMENT YEARS       *
004800*  SUBTRACT AN ESCALATING SPENDING AMOUNT BEFORE GROWTH.         *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PROJECTION-REQUEST ASSIGN TO PROJREQ
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WS-PR-FILE-STATUS.
005900     SELECT PROJECTION-REPORT  ASSIGN TO PROJRPT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-PP-FILE-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600*    PROJECTION-REQUEST CARRIES FOUR RECORD KINDS, SELECTED ON
006700*    PR-REC-TYPE.  BASIC-INFO AND GROWTH-ASSUM AND OPTIONS EACH
006800*    APPEAR ONCE; BREAKPOINT ROWS APPEAR 0 TO N TIMES.
006900 FD  PROJECTION-REQUEST
007000     RECORD CONTAINS 80 CHARACTERS
007100     LABEL RECORD IS OMITTED.
007200 01  PR-RECORD-AREA.
007300     05  PR-REC-TYPE              PIC X(01).
007400         88  PR-TYPE-BASIC        VALUE '1'.
007500         88  PR-TYPE-GROWTH       VALUE '2'.
007600         88  PR-TYPE-BRKPT        VALUE '3'.
007700         88  PR-TYPE-OPTION       VALUE '4'.
007800     05  FILLER                   PIC X(79).
007900*
008000 01  PR-BASIC-INFO REDEFINES PR-RECORD-AREA.
008100     05  PR-BI-TYPE               PIC X(01).
008200     05  PR-BI-CURRENT-AGE        PIC 9(03).
008300     05  PR-BI-RETIREMENT-AGE     PIC 9(03).
008400     05  PR-BI-CURRENT-SAVINGS    PIC S9(11)V99
008500                                  SIGN IS LEADING
008600                                  SEPARATE CHARACTER.
008700     05  PR-BI-RETIRE-SPEND-RAW   PIC S9(11)V99
008800                                  SIGN IS LEADING
008900                                  SEPARATE CHARACTER.
009000     05  FILLER                   PIC X(45).
009100*
009200 01  PR-GROWTH-ASSUM REDEFINES PR-RECORD-AREA.
009300     05  PR-GA-TYPE               PIC X(01).
009400     05  PR-GA-ANNUAL-INFLATION   PIC S9V9(06)
009500                                  SIGN IS LEADING
009600                                  SEPARATE CHARACTER.
009700     05  PR-GA-INFLATION-MARGIN   PIC S9V9(06)
009800                                  SIGN IS LEADING
009900                                  SEPARATE CHARACTER.
010000     05  PR-GA-RETURN-RATE        PIC S9V9(06)
010100                                  SIGN IS LEADING
010200                                  SEPARATE CHARACTER.
010300     05  PR-GA-RETURN-MARGIN      PIC S9V9(06)
010400                                  SIGN IS LEADING
010500                                  SEPARATE CHARACTER.
010600     05  FILLER                   PIC X(43).
010700*
010800 01  PR-BREAKPOINT REDEFINES PR-RECORD-AREA.
010900     05  PR-BP-TYPE               PIC X(01).
011000     05  PR-BP-FROM-AGE           PIC 9(03).
011100     05  PR-BP-BASE               PIC S9(11)V99
011200                                  SIGN IS LEADING
011300                                  SEPARATE CHARACTER.
011400     05  PR-BP-CHANGE-YOY         PIC S9V9(06)
011500                                  SIGN IS LEADING
011600                                  SEPARATE CHARACTER.
011700     05  PR-BP-YEARS              PIC 9(03).
011800     05  FILLER                   PIC X(48).
011900*
012000 01  PR-OPTIONS REDEFINES PR-RECORD-AREA.
012100     05  PR-OP-TYPE               PIC X(01).
012200     05  PR-OP-YEARS-AFTER-RET    PIC 9(03).
012300     05  PR-OP-SPEND-CHANGE-YOY   PIC S9V9(06)
012400                                  SIGN IS LEADING
012500                                  SEPARATE CHARACTER.
012600     05  PR-OP-BASE-YEAR          PIC 9(04).
012700     05  FILLER                   PIC X(63).
012800*
012900 FD  PROJECTION-REPORT
013000     RECORD CONTAINS 132 CHARACTERS
013100     LABEL RECORD IS OMITTED.
013200 01  PP-PRINT-LINE                PIC X(132).
013300*
013400 WORKING-STORAGE SECTION.
013500*
013600 78  WS-CTE-ZERO                              VALUE 0.
013700 78  WS-CTE-ONE                                VALUE 1.
013800*
013900 77  WS-PR-FILE-STATUS            PIC X(02)    VALUE SPACES.
014000 77  WS-PP-FILE-STATUS            PIC X(02)    VALUE SPACES.
014100*
014200 01  WS-PR-EOF-SW                 PIC X(01)    VALUE 'N'.
014300     88  PR-EOF-YES                            VALUE 'Y'.
014400     88  PR-EOF-NO                             VALUE 'N'.
014500*
014600 01  WS-BP-RULE-FOUND-SW          PIC X(01)    VALUE 'N'.
014700     88  WS-BP-RULE-FOUND                      VALUE 'Y'.
014800     88  WS-BP-RULE-NOT-FOUND                  VALUE 'N'.
014900*
015000 01  WS-FIRST-RET-YR-SW           PIC X(01)    VALUE 'N'.
015100     88  WS-FIRST-RET-YR-DONE                  VALUE 'Y'.
015200     88  WS-FIRST-RET-YR-PENDING               VALUE 'N'.
015300*
015400*    WORKING COPIES OF THE REQUEST RECORDS - THE FD AREA GETS
015500*    REUSED ON EVERY READ SO THE VALUES ARE SAVED OFF HERE.
015600 01  WS-BASIC-INFO.
015700     05  WS-CURRENT-AGE           PIC 9(03)    VALUE ZEROES.
015800     05  WS-RETIREMENT-AGE        PIC 9(03)    VALUE ZEROES.
015900     05  WS-CURRENT-SAVINGS       PIC S9(11)V9(06)
016000                                  SIGN IS LEADING
016100                                  SEPARATE CHARACTER
016200                                  VALUE ZEROES.
016300     05  WS-RETIRE-SPEND-RAW      PIC S9(11)V9(06)
016400                                  SIGN IS LEADING
016500                                  SEPARATE CHARACTER
016600                                  VALUE ZEROES.
016700     05  FILLER                   PIC X(01)    VALUE SPACE.
016800*
016900 01  WS-GROWTH-ASSUM.
017000     05  WS-ANNUAL-INFLATION      PIC S9V9(06)
017100                                  SIGN IS LEADING
017200                                  SEPARATE CHARACTER
017300                                  VALUE ZEROES.
017400     05  WS-INFLATION-MARGIN      PIC S9V9(06)
017500                                  SIGN IS LEADING
017600                                  SEPARATE CHARACTER
017700                                  VALUE ZEROES.
017800     05  WS-RETURN-RATE           PIC S9V9(06)
017900                                  SIGN IS LEADING
018000                                  SEPARATE CHARACTER
018100                                  VALUE ZEROES.
018200     05  WS-RETURN-MARGIN         PIC S9V9(06)
018300                                  SIGN IS LEADING
018400                                  SEPARATE CHARACTER
018500                                  VALUE ZEROES.
018600     05  FILLER                   PIC X(01)    VALUE SPACE.
018700*
018800 01  WS-OPTIONS.
018900     05  WS-YEARS-AFTER-RET       PIC 9(03)    VALUE ZEROES.
019000     05  WS-SPEND-CHANGE-YOY      PIC S9V9(06)
019100                                  SIGN IS LEADING
019200                                  SEPARATE CHARACTER
019300                                  VALUE ZEROES.
019400     05  WS-BASE-YEAR             PIC 9(04)    VALUE ZEROES.
019500     05  FILLER                   PIC X(01)    VALUE SPACE.
019600*
019700*    SCENARIO BANDS DERIVED FROM THE ASSUMPTION RECORD - RULES
019800*    P1/P2 (MIN BAND PAIRS LOW GROWTH WITH HIGH INFLATION).
019900 01  WS-BANDS.
020000     05  WS-GROWTH-MIN            PIC S9V9(06)
020100                                  SIGN IS LEADING
020200                                  SEPARATE CHARACTER
020300                                  VALUE ZEROES.
020400     05  WS-GROWTH-AVG            PIC S9V9(06)
020500                                  SIGN IS LEADING
020600                                  SEPARATE CHARACTER
020700                                  VALUE ZEROES.
020800     05  WS-GROWTH-MAX            PIC S9V9(06)
020900                                  SIGN IS LEADING
021000                                  SEPARATE CHARACTER
021100                                  VALUE ZEROES.
021200     05  WS-INFL-MIN              PIC S9V9(06)
021300                                  SIGN IS LEADING
021400                                  SEPARATE CHARACTER
021500                                  VALUE ZEROES.
021600     05  WS-INFL-AVG              PIC S9V9(06)
021700                                  SIGN IS LEADING
021800                                  SEPARATE CHARACTER
021900                                  VALUE ZEROES.
022000     05  WS-INFL-MAX              PIC S9V9(06)
022100                                  SIGN IS LEADING
022200                                  SEPARATE CHARACTER
022300                                  VALUE ZEROES.
022400     05  FILLER                   PIC X(01)    VALUE SPACE.
022500*
022600*    FIRST-RETIREMENT-YEAR SPENDING PER BAND - RULE P6.
022700 01  WS-SPEND0.
022800     05  WS-SPEND0-MIN            PIC S9(11)V9(06)
022900                                  SIGN IS LEADING
023000                                  SEPARATE CHARACTER
023100                                  VALUE ZEROES.
023200     05  WS-SPEND0-AVG            PIC S9(11)V9(06)
023300                                  SIGN IS LEADING
023400                                  SEPARATE CHARACTER
023500                                  VALUE ZEROES.
023600     05  WS-SPEND0-MAX            PIC S9(11)V9(06)
023700                                  SIGN IS LEADING
023800                                  SEPARATE CHARACTER
023900                                  VALUE ZEROES.
024000     05  FILLER                   PIC X(01)    VALUE SPACE.
024100*
024200*    CONTRIBUTION BREAKPOINT TABLE - RULE P3.  SORTED ASCENDING
024300*    BY FROM-AGE AFTER LOAD, THEN INTERVAL END AGES FILLED IN.
024400 01  WS-BP-TABLE.
024500     05  WS-BP-COUNT              PIC 9(02) COMP VALUE ZERO.
024600     05  WS-BP-ENTRY OCCURS 20 TIMES INDEXED BY WS-BP-IDX.
024700         10  WS-BP-FROM-AGE       PIC 9(03).
024800         10  WS-BP-BASE           PIC S9(11)V9(06)
024900                                  SIGN IS LEADING
025000                                  SEPARATE CHARACTER.
025100         10  WS-BP-CHANGE-YOY     PIC S9V9(06)
025200                                  SIGN IS LEADING
025300                                  SEPARATE CHARACTER.
025400         10  WS-BP-YEARS          PIC 9(03).
025500         10  WS-BP-END-AGE        PIC 9(03).
025600*
025700 01  WS-BP-FOUND-RULE.
025800     05  WS-BP-FOUND-FROM         PIC 9(03)    VALUE ZEROES.
025900     05  WS-BP-FOUND-BASE         PIC S9(11)V9(06)
026000                                  SIGN IS LEADING
026100                                  SEPARATE CHARACTER
026200                                  VALUE ZEROES.
026300     05  WS-BP-FOUND-CHANGE       PIC S9V9(06)
026400                                  SIGN IS LEADING
026500                                  SEPARATE CHARACTER
026600                                  VALUE ZEROES.
026700     05  FILLER                   PIC X(01)    VALUE SPACE.
026800*
026900*    PER-BAND RUNNING BALANCES AND SPENDING - FULL PRECISION
027000*    IS CARRIED YEAR TO YEAR, ROUNDING HAPPENS ON OUTPUT ONLY.
027100 01  WS-RUNNING.
027200     05  WS-BAL-MIN               PIC S9(13)V9(06)
027300                                  SIGN IS LEADING
027400                                  SEPARATE CHARACTER
027500                                  VALUE ZEROES.
027600     05  WS-BAL-AVG               PIC S9(13)V9(06)
027700                                  SIGN IS LEADING
027800                                  SEPARATE CHARACTER
027900                                  VALUE ZEROES.
028000     05  WS-BAL-MAX               PIC S9(13)V9(06)
028100                                  SIGN IS LEADING
028200                                  SEPARATE CHARACTER
028300                                  VALUE ZEROES.
028400     05  WS-SPEND-PREV-MIN        PIC S9(11)V9(06)
028500                                  SIGN IS LEADING
028600                                  SEPARATE CHARACTER
028700                                  VALUE ZEROES.
028800     05  WS-SPEND-PREV-AVG        PIC S9(11)V9(06)
028900                                  SIGN IS LEADING
029000                                  SEPARATE CHARACTER
029100                                  VALUE ZEROES.
029200     05  WS-SPEND-PREV-MAX        PIC S9(11)V9(06)
029300                                  SIGN IS LEADING
029400                                  SEPARATE CHARACTER
029500                                  VALUE ZEROES.
029600     05  WS-SPEND-CUR-MIN         PIC S9(11)V9(06)
029700                                  SIGN IS LEADING
029800                                  SEPARATE CHARACTER
029900                                  VALUE ZEROES.
030000     05  WS-SPEND-CUR-AVG         PIC S9(11)V9(06)
030100                                  SIGN IS LEADING
030200                                  SEPARATE CHARACTER
030300                                  VALUE ZEROES.
030400     05  WS-SPEND-CUR-MAX         PIC S9(11)V9(06)
030500                                  SIGN IS LEADING
030600                                  SEPARATE CHARACTER
030700                                  VALUE ZEROES.
030800     05  WS-CONTRIB-CUR           PIC S9(11)V9(06)
030900                                  SIGN IS LEADING
031000                                  SEPARATE CHARACTER
031100                                  VALUE ZEROES.
031200     05  FILLER                   PIC X(01)    VALUE SPACE.
031300*
031400 77  WS-AGE                       PIC 9(03) COMP VALUE ZERO.
031500 77  WS-YEAR                      PIC 9(04) COMP VALUE ZERO.
031600 77  WS-HORIZON-END               PIC 9(03) COMP VALUE ZERO.
031700 77  WS-YEARS-TO-RET              PIC 9(03) COMP VALUE ZERO.
031800 77  WS-BP-SWAP-I                 PIC 9(02) COMP VALUE ZERO.
031900 77  WS-BP-SWAP-J                 PIC 9(02) COMP VALUE ZERO.
032000 77  WS-BP-NEXT-START             PIC 9(03) COMP VALUE ZERO.
032100*
032200*    SWAP AREA USED WHILE SORTING THE BREAKPOINT TABLE.
032300 01  WS-BP-SWAP-ENTRY.
032400     05  WS-BP-SWAP-FROM-AGE      PIC 9(03).
032500     05  WS-BP-SWAP-BASE          PIC S9(11)V9(06)
032600                                  SIGN IS LEADING
032700                                  SEPARATE CHARACTER.
032800     05  WS-BP-SWAP-CHANGE-YOY    PIC S9V9(06)
032900                                  SIGN IS LEADING
033000                                  SEPARATE CHARACTER.
033100     05  WS-BP-SWAP-YEARS         PIC 9(03).
033200     05  WS-BP-SWAP-END-AGE       PIC 9(03).
033300     05  FILLER                   PIC X(01)    VALUE SPACE.
033400*
033500*    ONE PRINT LINE PER PROJECTED YEAR - RULE P9 FOR ROUNDING.
033600 01  PP-DETAIL-LINE.
033700     05  PP-AGE                   PIC ZZ9.
033800     05  FILLER                   PIC X(03)    VALUE SPACES.
033900     05  PP-YEAR                  PIC 9(04).
034000     05  FILLER                   PIC X(03)    VALUE SPACES.
034100     05  PP-CONTRIB               PIC -(9)9.99.
034200     05  FILLER                   PIC X(02)    VALUE SPACES.
034300     05  PP-SPEND-MIN             PIC -(9)9.99.
034400     05  FILLER                   PIC X(02)    VALUE SPACES.
034500     05  PP-SPEND-AVG             PIC -(9)9.99.
034600     05  FILLER                   PIC X(02)    VALUE SPACES.
034700     05  PP-SPEND-MAX             PIC -(9)9.99.
034800     05  FILLER                   PIC X(02)    VALUE SPACES.
034900     05  PP-SAVE-MIN              PIC -(9)9.99.
035000     05  FILLER                   PIC X(02)    VALUE SPACES.
035100     05  PP-SAVE-AVG              PIC -(9)9.99.
035200     05  FILLER                   PIC X(02)    VALUE SPACES.
035300     05  PP-SAVE-MAX              PIC -(9)9.99.
035400     05  FILLER                   PIC X(04)    VALUE SPACES.
035500*
035600*    REPORT HEADING LINES - WO-01077 ADDED THE RATE LINE.
035700 01  PP-TITLE-LINE.
035800     05  FILLER                   PIC X(46) VALUE
035900         'RETIREMENT SCENARIO PROJECTION REPORT - PRJEN'.
036000     05  FILLER                   PIC X(02) VALUE 'GN'.
036100     05  FILLER                   PIC X(84) VALUE SPACES.
036200*
036300 01  PP-RATE-LINE.
036400     05  FILLER                   PIC X(17) VALUE
036500         'GROWTH   MIN/AVG/'.
036600     05  FILLER                   PIC X(04) VALUE 'MAX '.
036700     05  PP-RATE-GROWTH-MIN       PIC -9.999999.
036800     05  FILLER                   PIC X(01) VALUE SPACE.
036900     05  PP-RATE-GROWTH-AVG       PIC -9.999999.
037000     05  FILLER                   PIC X(01) VALUE SPACE.
037100     05  PP-RATE-GROWTH-MAX       PIC -9.999999.
037200     05  FILLER                   PIC X(04) VALUE SPACES.
037300     05  FILLER                   PIC X(20) VALUE
037400         'INFLATION MIN/AVG/MA'.
037500     05  FILLER                   PIC X(01) VALUE 'X'.
037600     05  PP-RATE-INFL-MIN         PIC -9.999999.
037700     05  FILLER                   PIC X(01) VALUE SPACE.
037800     05  PP-RATE-INFL-AVG         PIC -9.999999.
037900     05  FILLER                   PIC X(01) VALUE SPACE.
038000     05  PP-RATE-INFL-MAX         PIC -9.999999.
038100     05  FILLER                   PIC X(12) VALUE SPACES.
038200*
038300 01  PP-HEADER-COLS.
038400     05  FILLER                   PIC X(03) VALUE 'AGE'.
038500     05  FILLER                   PIC X(04) VALUE SPACES.
038600     05  FILLER                   PIC X(04) VALUE 'YEAR'.
038700     05  FILLER                   PIC X(03) VALUE SPACES.
038800     05  FILLER                   PIC X(12) VALUE 'CONTRIBUTION'.
038900     05  FILLER                   PIC X(01) VALUE SPACES.
039000     05  FILLER                   PIC X(12) VALUE 'SPEND-MIN   '.
039100     05  FILLER                   PIC X(01) VALUE SPACES.
039200     05  FILLER                   PIC X(12) VALUE 'SPEND-AVG   '.
039300     05  FILLER                   PIC X(01) VALUE SPACES.
039400     05  FILLER                   PIC X(12) VALUE 'SPEND-MAX   '.
039500     05  FILLER                   PIC X(01) VALUE SPACES.
039600     05  FILLER                   PIC X(12) VALUE 'SAVINGS-MIN '.
039700     05  FILLER                   PIC X(01) VALUE SPACES.
039800     05  FILLER                   PIC X(12) VALUE 'SAVINGS-AVG '.
039900     05  FILLER                   PIC X(01) VALUE SPACES.
040000     05  FILLER                   PIC X(12) VALUE 'SAVINGS-MAX '.
040100     05  FILLER                   PIC X(30) VALUE SPACES.
040200*
040300 PROCEDURE DIVISION.
040400*
040500 DECLARATIVES.
040600 PROJECTION-FILE-ERROR SECTION.
040700     USE AFTER ERROR PROCEDURE ON PROJECTION-REQUEST
040800                                   PROJECTION-REPORT.
040900 000-FILE-STATUS-CHECK.
041000     DISPLAY '*** PRJENGN FILE I-O ERROR ***'
041100     DISPLAY '    REQUEST STATUS : ' WS-PR-FILE-STATUS
041200     DISPLAY '    REPORT  STATUS : ' WS-PP-FILE-STATUS
041300     STOP RUN.
041400 END DECLARATIVES.
041500*
041600 MAIN-PARAGRAPH.
041700     PERFORM 100-BEGIN-START-PROGRAM
041800        THRU 100-END-START-PROGRAM
041900     PERFORM 200-BEGIN-DERIVE-BANDS
042000        THRU 200-END-DERIVE-BANDS
042100     PERFORM 300-BEGIN-BUILD-INTERVALS
042200        THRU 300-END-BUILD-INTERVALS
042300     PERFORM 400-BEGIN-PRIME-SPENDING
042400        THRU 400-END-PRIME-SPENDING
042500     PERFORM 450-BEGIN-WRITE-HEADING
042600        THRU 450-END-WRITE-HEADING
042700     COMPUTE WS-HORIZON-END =
042800             WS-RETIREMENT-AGE + WS-YEARS-AFTER-RET
042900     PERFORM 500-BEGIN-PROJECT-YEARS
043000        THRU 500-END-PROJECT-YEARS
043100        VARYING WS-AGE FROM WS-CURRENT-AGE BY WS-CTE-ONE
043200          UNTIL WS-AGE > WS-HORIZON-END
043300     PERFORM 900-BEGIN-FINISH-PROGRAM
043400        THRU 900-END-FINISH-PROGRAM
043500     STOP RUN.
043600*
043700*    STEP 1 OF THE BATCH FLOW - READ THE FOUR REQUEST RECORD
043800*    KINDS AND LOAD THE BREAKPOINT TABLE.
043900 100-BEGIN-START-PROGRAM.
044000     OPEN INPUT PROJECTION-REQUEST
044100     OPEN OUTPUT PROJECTION-REPORT
044200     PERFORM 110-BEGIN-READ-REQUEST
044300        THRU 110-END-READ-REQUEST
044400        UNTIL PR-EOF-YES.
044500 100-END-START-PROGRAM.
044600     EXIT.
044700*
044800 110-BEGIN-READ-REQUEST.
044900     READ PROJECTION-REQUEST
045000         AT END
045100             SET PR-EOF-YES TO TRUE
045200         NOT AT END
045300             PERFORM 115-BEGIN-CLASSIFY-RECORD
045400                THRU 115-END-CLASSIFY-RECORD
045500     END-READ.
045600 110-END-READ-REQUEST.
045700     EXIT.
045800*
045900 115-BEGIN-CLASSIFY-RECORD.
046000     EVALUATE TRUE
046100         WHEN PR-TYPE-BASIC
046200             MOVE PR-BI-CURRENT-AGE    TO WS-CURRENT-AGE
046300             MOVE PR-BI-RETIREMENT-AGE TO WS-RETIREMENT-AGE
046400             MOVE PR-BI-CURRENT-SAVINGS
046500                                       TO WS-CURRENT-SAVINGS
046600             MOVE PR-BI-RETIRE-SPEND-RAW
046700                                       TO WS-RETIRE-SPEND-RAW
046800         WHEN PR-TYPE-GROWTH
046900             MOVE PR-GA-ANNUAL-INFLATION
047000                                       TO WS-ANNUAL-INFLATION
047100             MOVE PR-GA-INFLATION-MARGIN
047200                                       TO WS-INFLATION-MARGIN
047300             MOVE PR-GA-RETURN-RATE    TO WS-RETURN-RATE
047400             MOVE PR-GA-RETURN-MARGIN  TO WS-RETURN-MARGIN
047500         WHEN PR-TYPE-BRKPT
047600             ADD 1 TO WS-BP-COUNT
047700             SET WS-BP-IDX TO WS-BP-COUNT
047800             MOVE PR-BP-FROM-AGE   TO WS-BP-FROM-AGE(WS-BP-IDX)
047900             MOVE PR-BP-BASE       TO WS-BP-BASE(WS-BP-IDX)
048000             MOVE PR-BP-CHANGE-YOY
048100                                TO WS-BP-CHANGE-YOY(WS-BP-IDX)
048200             MOVE PR-BP-YEARS      TO WS-BP-YEARS(WS-BP-IDX)
048300         WHEN PR-TYPE-OPTION
048400             MOVE PR-OP-YEARS-AFTER-RET
048500                                  TO WS-YEARS-AFTER-RET
048600             MOVE PR-OP-SPEND-CHANGE-YOY
048700                                  TO WS-SPEND-CHANGE-YOY
048800             MOVE PR-OP-BASE-YEAR TO WS-BASE-YEAR
048900     END-EVALUATE.
049000 115-END-CLASSIFY-RECORD.
049100     EXIT.
049200*
049300*    STEP 2 - RULES P1/P2.  MIN PATH PAIRS LOW GROWTH WITH HIGH
049400*    INFLATION (WORST CASE); MAX PATH PAIRS HIGH GROWTH WITH
049500*    LOW INFLATION (BEST CASE).                                   WO90033 
049600 200-BEGIN-DERIVE-BANDS.
049700     COMPUTE WS-GROWTH-MIN =
049800             WS-RETURN-RATE - WS-RETURN-MARGIN
049900     COMPUTE WS-GROWTH-AVG = WS-RETURN-RATE
050000     COMPUTE WS-GROWTH-MAX =
050100             WS-RETURN-RATE + WS-RETURN-MARGIN
050200     COMPUTE WS-INFL-MIN =
050300             WS-ANNUAL-INFLATION - WS-INFLATION-MARGIN
050400     COMPUTE WS-INFL-AVG = WS-ANNUAL-INFLATION
050500     COMPUTE WS-INFL-MAX =
050600             WS-ANNUAL-INFLATION + WS-INFLATION-MARGIN.
050700 200-END-DERIVE-BANDS.
050800     EXIT.
050900*
051000*    STEP 3 - RULE P3.  SORT THE BREAKPOINT TABLE ASCENDING ON
051100*    FROM-AGE, DEFAULT WHEN EMPTY, THEN COMPUTE EACH ROW'S
051200*    END AGE.
051300 300-BEGIN-BUILD-INTERVALS.
051400     IF WS-BP-COUNT = WS-CTE-ZERO
051500         MOVE 1 TO WS-BP-COUNT
051600         SET WS-BP-IDX TO 1
051700         MOVE WS-CURRENT-AGE     TO WS-BP-FROM-AGE(WS-BP-IDX)
051800         MOVE ZEROES             TO WS-BP-BASE(WS-BP-IDX)
051900         MOVE ZEROES             TO WS-BP-CHANGE-YOY(WS-BP-IDX)
052000         IF WS-RETIREMENT-AGE > WS-CURRENT-AGE
052100             COMPUTE WS-BP-YEARS(WS-BP-IDX) =
052200                     WS-RETIREMENT-AGE - WS-CURRENT-AGE
052300         ELSE
052400             MOVE ZEROES TO WS-BP-YEARS(WS-BP-IDX)
052500         END-IF
052600     END-IF
052700     MOVE 1 TO WS-BP-SWAP-I
052800     PERFORM 310-BEGIN-SORT-OUTER-PASS
052900        THRU 310-END-SORT-OUTER-PASS
053000        UNTIL WS-BP-SWAP-I > WS-BP-COUNT
053100     MOVE 1 TO WS-BP-IDX
053200     PERFORM 330-BEGIN-SET-END-AGE
053300        THRU 330-END-SET-END-AGE
053400        UNTIL WS-BP-IDX > WS-BP-COUNT.
053500 300-END-BUILD-INTERVALS.
053600     EXIT.
053700*
053800 310-BEGIN-SORT-OUTER-PASS.
053900     MOVE 1 TO WS-BP-SWAP-J
054000     PERFORM 320-BEGIN-SORT-INNER-PASS
054100        THRU 320-END-SORT-INNER-PASS
054200        UNTIL WS-BP-SWAP-J > WS-BP-COUNT - WS-BP-SWAP-I
054300     ADD 1 TO WS-BP-SWAP-I.
054400 310-END-SORT-OUTER-PASS.
054500     EXIT.
054600*
054700 320-BEGIN-SORT-INNER-PASS.
054800     IF WS-BP-FROM-AGE(WS-BP-SWAP-J) >
054900        WS-BP-FROM-AGE(WS-BP-SWAP-J + 1)
055000         MOVE WS-BP-ENTRY(WS-BP-SWAP-J)   TO WS-BP-SWAP-ENTRY
055100         MOVE WS-BP-ENTRY(WS-BP-SWAP-J + 1)
055200                                    TO WS-BP-ENTRY(WS-BP-SWAP-J)
055300         MOVE WS-BP-SWAP-ENTRY
055400                            TO WS-BP-ENTRY(WS-BP-SWAP-J + 1)
055500     END-IF
055600     ADD 1 TO WS-BP-SWAP-J.
055700 320-END-SORT-INNER-PASS.
055800     EXIT.
055900*
056000*    NEXT-START IS THE FOLLOWING ROW'S FROM-AGE, OR THE
056100*    RETIREMENT AGE WHEN THIS IS THE LAST ROW.
056200 330-BEGIN-SET-END-AGE.
056300     IF WS-BP-IDX < WS-BP-COUNT
056400         COMPUTE WS-BP-NEXT-START =
056500                 WS-BP-FROM-AGE(WS-BP-IDX + 1)
056600     ELSE
056700         MOVE WS-RETIREMENT-AGE TO WS-BP-NEXT-START
056800     END-IF
056900     IF WS-BP-YEARS(WS-BP-IDX) > WS-CTE-ZERO
057000         COMPUTE WS-BP-END-AGE(WS-BP-IDX) =
057100                 WS-BP-FROM-AGE(WS-BP-IDX) +
057200                 WS-BP-YEARS(WS-BP-IDX)
057300     ELSE
057400         MOVE WS-BP-NEXT-START TO WS-BP-END-AGE(WS-BP-IDX)
057500     END-IF
057600     IF WS-BP-END-AGE(WS-BP-IDX) NOT > WS-BP-FROM-AGE(WS-BP-IDX)
057700         MOVE WS-BP-NEXT-START TO WS-BP-END-AGE(WS-BP-IDX)
057800     END-IF
057900     ADD 1 TO WS-BP-IDX.
058000 330-END-SET-END-AGE.
058100     EXIT.
058200*
058300*    STEP 4 - RULE P6.  INFLATE RETIRE-SPEND-RAW OVER THE
058400*    YEARS TO RETIREMENT, ONE VALUE PER BAND.  MIN BAND USES
058500*    THE HIGH INFLATION RATE (WORST CASE SPENDING).
058600 400-BEGIN-PRIME-SPENDING.
058700     IF WS-RETIREMENT-AGE > WS-CURRENT-AGE
058800         COMPUTE WS-YEARS-TO-RET =
058900                 WS-RETIREMENT-AGE - WS-CURRENT-AGE
059000     ELSE
059100         MOVE ZEROES TO WS-YEARS-TO-RET
059200     END-IF
059300     IF WS-RETIRE-SPEND-RAW > ZEROES
059400         COMPUTE WS-SPEND0-MIN ROUNDED =
059500                 WS-RETIRE-SPEND-RAW *
059600                 (1 + WS-INFL-MAX) ** WS-YEARS-TO-RET
059700         COMPUTE WS-SPEND0-AVG ROUNDED =
059800                 WS-RETIRE-SPEND-RAW *
059900                 (1 + WS-INFL-AVG) ** WS-YEARS-TO-RET
060000         COMPUTE WS-SPEND0-MAX ROUNDED =
060100                 WS-RETIRE-SPEND-RAW *
060200                 (1 + WS-INFL-MIN) ** WS-YEARS-TO-RET
060300     ELSE
060400         MOVE ZEROES TO WS-SPEND0-MIN
060500         MOVE ZEROES TO WS-SPEND0-AVG
060600         MOVE ZEROES TO WS-SPEND0-MAX
060700     END-IF
060800     MOVE WS-CURRENT-SAVINGS TO WS-BAL-MIN
060900     MOVE WS-CURRENT-SAVINGS TO WS-BAL-AVG
061000     MOVE WS-CURRENT-SAVINGS TO WS-BAL-MAX
061100     SET WS-FIRST-RET-YR-PENDING TO TRUE.
061200 400-END-PRIME-SPENDING.
061300     EXIT.
061400*
061500 450-BEGIN-WRITE-HEADING.
061600     WRITE PP-PRINT-LINE FROM PP-TITLE-LINE
061700     MOVE WS-GROWTH-MIN TO PP-RATE-GROWTH-MIN
061800     MOVE WS-GROWTH-AVG TO PP-RATE-GROWTH-AVG
061900     MOVE WS-GROWTH-MAX TO PP-RATE-GROWTH-MAX
062000     MOVE WS-INFL-MIN   TO PP-RATE-INFL-MIN
062100     MOVE WS-INFL-AVG   TO PP-RATE-INFL-AVG
062200     MOVE WS-INFL-MAX   TO PP-RATE-INFL-MAX
062300     WRITE PP-PRINT-LINE FROM PP-RATE-LINE
062400     WRITE PP-PRINT-LINE FROM PP-HEADER-COLS.
062500 450-END-WRITE-HEADING.
062600     EXIT.
062700*
062800*    STEP 5 - ONE PASS PER PROJECTED AGE.                         WO88006 
062900 500-BEGIN-PROJECT-YEARS.
063000     COMPUTE WS-YEAR =
063100             WS-BASE-YEAR + (WS-AGE - WS-CURRENT-AGE)
063200     IF WS-AGE < WS-RETIREMENT-AGE
063300         PERFORM 510-BEGIN-WORKING-YEAR
063400            THRU 510-END-WORKING-YEAR
063500     ELSE
063600         PERFORM 520-BEGIN-RETIREMENT-YEAR
063700            THRU 520-END-RETIREMENT-YEAR
063800     END-IF
063900     PERFORM 590-BEGIN-WRITE-DETAIL
064000        THRU 590-END-WRITE-DETAIL.
064100 500-END-PROJECT-YEARS.
064200     EXIT.
064300*
064400*    RULES P4/P5 - CONTRIBUTION POSTS BEFORE GROWTH.
064500 510-BEGIN-WORKING-YEAR.
064600     PERFORM 505-BEGIN-FIND-CONTRIB-RULE
064700        THRU 505-END-FIND-CONTRIB-RULE
064800     IF WS-BP-RULE-FOUND
064900         COMPUTE WS-CONTRIB-CUR ROUNDED =
065000                 WS-BP-FOUND-BASE *
065100                 (1 + WS-BP-FOUND-CHANGE) **
065200                 (WS-AGE - WS-BP-FOUND-FROM)
065300     ELSE
065400         MOVE ZEROES TO WS-CONTRIB-CUR
065500     END-IF
065600     COMPUTE WS-BAL-MIN =
065700             (WS-BAL-MIN + WS-CONTRIB-CUR) * (1 + WS-GROWTH-MIN)
065800     COMPUTE WS-BAL-AVG =
065900             (WS-BAL-AVG + WS-CONTRIB-CUR) * (1 + WS-GROWTH-AVG)
066000     COMPUTE WS-BAL-MAX =
066100             (WS-BAL-MAX + WS-CONTRIB-CUR) * (1 + WS-GROWTH-MAX)
066200     MOVE ZEROES TO WS-SPEND-CUR-MIN
066300     MOVE ZEROES TO WS-SPEND-CUR-AVG
066400     MOVE ZEROES TO WS-SPEND-CUR-MAX.
066500 510-END-WORKING-YEAR.
066600     EXIT.
066700*
066800 505-BEGIN-FIND-CONTRIB-RULE.
066900     SET WS-BP-RULE-NOT-FOUND TO TRUE
067000     SET WS-BP-IDX TO 1
067100     PERFORM 506-BEGIN-CHECK-BP-ENTRY
067200        THRU 506-END-CHECK-BP-ENTRY
067300        UNTIL WS-BP-IDX > WS-BP-COUNT OR WS-BP-RULE-FOUND.
067400 505-END-FIND-CONTRIB-RULE.
067500     EXIT.
067600*
067700 506-BEGIN-CHECK-BP-ENTRY.
067800     IF WS-AGE NOT < WS-BP-FROM-AGE(WS-BP-IDX) AND
067900        WS-AGE < WS-BP-END-AGE(WS-BP-IDX)
068000         SET WS-BP-RULE-FOUND TO TRUE
068100         MOVE WS-BP-FROM-AGE(WS-BP-IDX)   TO WS-BP-FOUND-FROM
068200         MOVE WS-BP-BASE(WS-BP-IDX)       TO WS-BP-FOUND-BASE
068300         MOVE WS-BP-CHANGE-YOY(WS-BP-IDX) TO WS-BP-FOUND-CHANGE
068400     ELSE
068500         SET WS-BP-IDX UP BY 1
068600     END-IF.
068700 506-END-CHECK-BP-ENTRY.
068800     EXIT.
068900*
069000*    RULES P7/P8 - SPENDING COMES OUT BEFORE GROWTH; THE
069100*    FIRST RETIREMENT YEAR USES SPEND0 UNESCALATED.
069200 520-BEGIN-RETIREMENT-YEAR.
069300     IF WS-FIRST-RET-YR-DONE
069400         PERFORM 525-BEGIN-ESCALATE-SPEND
069500            THRU 525-END-ESCALATE-SPEND
069600     ELSE
069700         MOVE WS-SPEND0-MIN TO WS-SPEND-CUR-MIN
069800         MOVE WS-SPEND0-AVG TO WS-SPEND-CUR-AVG
069900         MOVE WS-SPEND0-MAX TO WS-SPEND-CUR-MAX
070000         SET WS-FIRST-RET-YR-DONE TO TRUE
070100     END-IF
070200     COMPUTE WS-BAL-MIN =
070300             (WS-BAL-MIN - WS-SPEND-CUR-MIN) * (1 + WS-GROWTH-MIN)
070400     COMPUTE WS-BAL-AVG =
070500             (WS-BAL-AVG - WS-SPEND-CUR-AVG) * (1 + WS-GROWTH-AVG)
070600     COMPUTE WS-BAL-MAX =
070700             (WS-BAL-MAX - WS-SPEND-CUR-MAX) * (1 + WS-GROWTH-MAX)
070800     MOVE WS-SPEND-CUR-MIN TO WS-SPEND-PREV-MIN
070900     MOVE WS-SPEND-CUR-AVG TO WS-SPEND-PREV-AVG
071000     MOVE WS-SPEND-CUR-MAX TO WS-SPEND-PREV-MAX
071100     MOVE ZEROES TO WS-CONTRIB-CUR.
071200 520-END-RETIREMENT-YEAR.
071300     EXIT.
071400*
071500 525-BEGIN-ESCALATE-SPEND.
071600     COMPUTE WS-SPEND-CUR-MIN ROUNDED =
071700             WS-SPEND-PREV-MIN *
071800             (1 + WS-INFL-MAX + WS-SPEND-CHANGE-YOY)
071900     COMPUTE WS-SPEND-CUR-AVG ROUNDED =
072000             WS-SPEND-PREV-AVG *
072100             (1 + WS-INFL-AVG + WS-SPEND-CHANGE-YOY)
072200     COMPUTE WS-SPEND-CUR-MAX ROUNDED =
072300             WS-SPEND-PREV-MAX *
072400             (1 + WS-INFL-MIN + WS-SPEND-CHANGE-YOY).
072500 525-END-ESCALATE-SPEND.
072600     EXIT.
072700*
072800*    RULE P9 - AMOUNTS ROUND TO TWO DECIMALS ON THE WAY OUT
072900*    ONLY; THE RUNNING BALANCES ABOVE KEEP FULL PRECISION.
073000 590-BEGIN-WRITE-DETAIL.
073100     MOVE WS-AGE  TO PP-AGE
073200     MOVE WS-YEAR TO PP-YEAR
073300     COMPUTE PP-CONTRIB    ROUNDED = WS-CONTRIB-CUR
073400     COMPUTE PP-SPEND-MIN  ROUNDED = WS-SPEND-CUR-MIN
073500     COMPUTE PP-SPEND-AVG  ROUNDED = WS-SPEND-CUR-AVG
073600     COMPUTE PP-SPEND-MAX  ROUNDED = WS-SPEND-CUR-MAX
073700     COMPUTE PP-SAVE-MIN   ROUNDED = WS-BAL-MIN
073800     COMPUTE PP-SAVE-AVG   ROUNDED = WS-BAL-AVG
073900     COMPUTE PP-SAVE-MAX   ROUNDED = WS-BAL-MAX
074000     WRITE PP-PRINT-LINE FROM PP-DETAIL-LINE.
074100 590-END-WRITE-DETAIL.
074200     EXIT.
074300*
074400 900-BEGIN-FINISH-PROGRAM.
074500     CLOSE PROJECTION-REQUEST
074600     CLOSE PROJECTION-REPORT.
074700 900-END-FINISH-PROGRAM.
074800     EXIT.
074900*
075000 END PROGRAM PRJENGN.
